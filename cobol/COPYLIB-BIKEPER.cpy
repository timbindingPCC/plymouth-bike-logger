000100*---------------------------------------------------------------*
000200* BIKEPER  -  ZERO-BIKE OUTAGE PERIOD RECORD LAYOUT
000300* ONE RECORD PER OPEN OR CLOSED OUTAGE AT A STATION.  WHILE A
000400* PERIOD IS STILL OPEN, PERIOD-END-TIME AND PERIOD-MINUTES ARE
000500* ZERO.
000600*---------------------------------------------------------------*
000700 01  ZERO-PERIOD-REC.
000800     05  PERIOD-ID                    PIC 9(06).
000900     05  PERIOD-STATION-ID            PIC X(12).
001000     05  PERIOD-START-TIME            PIC 9(14).
001100     05  PERIOD-END-TIME               PIC 9(14).
001200     05  PERIOD-DURATION-MINUTES      PIC S9(7)V99.
001300     05  PERIOD-DATE                  PIC 9(08).
001400     05  FILLER                       PIC X(04).
