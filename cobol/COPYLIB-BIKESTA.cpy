000100*---------------------------------------------------------------*
000200* BIKESTA  -  PER-STATION / PER-DAY STATISTICS RECORD LAYOUT
000300* ONE RECORD PER STATION PER CALENDAR DATE.  UNIQUE ON
000400* STAT-STATION-ID + STAT-DATE - THE DAILY STATS JOB UPSERTS
000500* THIS RECORD (REPLACE ON DUPLICATE) EACH TIME IT RUNS.
000600*---------------------------------------------------------------*
000700 01  DAILY-STATS-REC.
000800     05  STAT-STATION-ID              PIC X(12).
000900     05  STAT-DATE                    PIC 9(08).
001000     05  STAT-TOTAL-BIKES-SEEN        PIC 9(07).
001100     05  STAT-MAX-BIKES               PIC 9(04).
001200     05  STAT-MIN-BIKES               PIC 9(04).
001300     05  STAT-AVG-BIKES               PIC S9(5)V99.
001400     05  STAT-ZERO-BIKE-MINUTES       PIC S9(7)V99.
001500     05  STAT-NUM-ZERO-PERIODS        PIC 9(04).
001600     05  STAT-LOW-BIKE-MINUTES        PIC S9(7)V99.
001700     05  STAT-AVAILABILITY-PCT        PIC S9(3)V99.
001800     05  FILLER                       PIC X(07).
001810*---------------------------------------------------------------*
001820* STATS TABLE - HOLDS ONE DATE'S WORTH OF DAILY-STATS RECORDS
001830* IN MEMORY SO BIKESTAT CAN UPSERT BY KEY AND BIKERPT CAN RANK
001840* BY ZERO-BIKE-MINUTES / AVAILABILITY WITHOUT RE-READING THE
001850* FILE FOR EACH RANKING PASS.
001860*---------------------------------------------------------------*
001870 01  STATS-TABLE-SIZE           PIC S9(05) USAGE IS COMP.
001880 01  STATS-TABLE-INDEX          PIC S9(05) USAGE IS COMP.
001890 01  STATS-TABLE.
001900     02  TBL-DAILY-STATS OCCURS 1 TO 3000 TIMES
001910             DEPENDING ON STATS-TABLE-SIZE.
001920         05  TBL-STAT-STATION-ID         PIC X(12).
001930         05  TBL-STAT-DATE               PIC 9(08).
001940         05  TBL-STAT-TOTAL-BIKES-SEEN   PIC 9(07).
001950         05  TBL-STAT-MAX-BIKES          PIC 9(04).
001960         05  TBL-STAT-MIN-BIKES          PIC 9(04).
001970         05  TBL-STAT-AVG-BIKES          PIC S9(5)V99.
001980         05  TBL-STAT-ZERO-BIKE-MINUTES  PIC S9(7)V99.
001990         05  TBL-STAT-NUM-ZERO-PERIODS   PIC 9(04).
002000         05  TBL-STAT-LOW-BIKE-MINUTES   PIC S9(7)V99.
002010         05  TBL-STAT-AVAILABILITY-PCT   PIC S9(3)V99.
