000100*===============================================================*
000200* PROGRAM NAME:    ZEROTRK
000300* ORIGINAL AUTHOR: D. OKONKWO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/09/94 D. OKONKWO     CREATED - CALLED FROM BIKEIN ONCE PER
000900*                         STORED SNAPSHOT, TRACKS OPEN/CLOSED
001000*                         ZERO-BIKE OUTAGE PERIODS PER STATION.
001100* 05/02/94 D. OKONKWO     MOST-RECENT-OPEN-PERIOD SEARCH CHANGED
001200*                         TO SCAN BACKWARD - STATIONS WITH MANY
001300*                         PRIOR PERIODS WERE MATCHING A STALE
001400*                         CLOSED ONE.
001500* 01/30/98 T. FAULKNER    Y2K - START-TIME/END-TIME ALREADY
001600*                         4-DIGIT YEAR, NO CHANGE REQUIRED.
001700* 07/14/99 T. FAULKNER    Y2K CERTIFICATION SIGN-OFF.
001800* 02/11/02 M. ABERNATHY   CLOSE-ALL-OPEN-PERIODS ACTION ADDED
001900*                         PER OPS REQUEST #PS-230 FOR CLEAN
002000*                         SHUTDOWN AT END OF CYCLE.
002100* 09/17/03 M. ABERNATHY   DURATION NOW COMPUTED IN SECONDS FIRST
002200*                         AND DIVIDED BY 60 - THE OLD DATE-MINUS
002300*                         -DATE LOGIC LOST PRECISION ACROSS AN
002400*                         HOUR BOUNDARY.
002500* 08/09/26 M. ABERNATHY   DURATION CALC NOW CONVERTS START/END
002600*                         DATES TO JULIAN DAY NUMBERS BEFORE THE
002700*                         SECONDS-OF-DAY ADD - A STATION DOWN OVER
002800*                         TWO NIGHTS WAS GETTING A SHORT DURATION
002900*                         FROM THE OLD SAME-DAY-PLUS-ONE-MIDNIGHT
003000*                         PATCH. PER OPS REQUEST #PS-417.
003100* 08/09/26 M. ABERNATHY   DROPPED THE SPECIAL-NAMES/TOP-OF-FORM
003200*                         PARAGRAPH - THIS IS A CALLED SUBPROGRAM,
003300*                         IT HAS NEVER DONE ANY PRINTING.
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  ZEROTRK.
003700 AUTHOR.        D. OKONKWO.
003800 INSTALLATION.  CITY BIKE SHARE - DATA PROCESSING.
003900 DATE-WRITTEN.  03/09/94.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3096.
004800 OBJECT-COMPUTER. IBM-3096.
004900*===============================================================*
005000 DATA DIVISION.
005100*---------------------------------------------------------------*
005200 WORKING-STORAGE SECTION.
005300*---------------------------------------------------------------*
005400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005500     05  OPEN-PERIOD-FOUND-SW        PIC X(01) VALUE 'N'.
005600         88  OPEN-PERIOD-FOUND                 VALUE 'Y'.
005700     05  WS-OPEN-PERIOD-SUB          PIC S9(05) USAGE COMP
005800                                      VALUE 0.
005900     05  WS-SCAN-SUB                 PIC S9(05) USAGE COMP
006000                                      VALUE 0.
006100     05  WS-START-SECONDS            PIC S9(09) USAGE COMP
006200                                      VALUE 0.
006300     05  WS-END-SECONDS              PIC S9(09) USAGE COMP
006400                                      VALUE 0.
006500     05  WS-ELAPSED-SECONDS          PIC S9(09) USAGE COMP
006600                                      VALUE 0.
006700     05  WS-START-JULIAN-DAY         PIC S9(09) USAGE COMP
006800                                      VALUE 0.
006900     05  WS-END-JULIAN-DAY           PIC S9(09) USAGE COMP
007000                                      VALUE 0.
007100     05  WS-DAYS-DIFF                PIC S9(05) USAGE COMP
007200                                      VALUE 0.
007300*---------------------------------------------------------------*
007400 01  WS-TIMESTAMP-HOLD               PIC 9(14) VALUE 0.
007500*---------------------------------------------------------------*
007600 01  WS-TIMESTAMP-HOLD-R REDEFINES WS-TIMESTAMP-HOLD.
007700     05  WS-HOLD-DATE                PIC 9(08).
007800     05  WS-HOLD-DATE-R REDEFINES WS-HOLD-DATE.
007900         10  WS-HOLD-YEAR             PIC 9(04).
008000         10  WS-HOLD-MONTH            PIC 9(02).
008100         10  WS-HOLD-DAY              PIC 9(02).
008200     05  WS-HOLD-HOUR                PIC 9(02).
008300     05  WS-HOLD-MINUTE              PIC 9(02).
008400     05  WS-HOLD-SECOND              PIC 9(02).
008500*---------------------------------------------------------------*
008600*    SCRATCH AREA FOR THE YYYYMMDD-TO-JULIAN-DAY CONVERSION USED
008700*    BY 2220-CONVERT-DATE-TO-DAYS - ONE CALENDAR DATE AT A TIME.
008800 01  WS-DATE-CONV.
008900     05  WS-DC-A                     PIC S9(09) USAGE COMP.
009000     05  WS-DC-Y                     PIC S9(09) USAGE COMP.
009100     05  WS-DC-M                     PIC S9(09) USAGE COMP.
009200     05  WS-DC-T1                    PIC S9(09) USAGE COMP.
009300     05  WS-DC-T2                    PIC S9(09) USAGE COMP.
009400     05  WS-DC-T3                    PIC S9(09) USAGE COMP.
009500     05  WS-DC-T4                    PIC S9(09) USAGE COMP.
009600     05  WS-DC-JULIAN-DAY            PIC S9(09) USAGE COMP.
009700*---------------------------------------------------------------*
009800 LINKAGE SECTION.
009900*---------------------------------------------------------------*
010000 COPY BIKETAB.
010100*---------------------------------------------------------------*
010200 01  LK-BIKE-SNAPSHOT.
010300     05  LK-STATION-ID               PIC X(12).
010400     05  LK-SNAP-TIMESTAMP           PIC 9(14).
010500     05  LK-NUM-BIKES-AVAILABLE      PIC 9(04).
010600     05  FILLER                      PIC X(24).
010700*---------------------------------------------------------------*
010800 01  LK-SNAPSHOT-TIME-R REDEFINES LK-BIKE-SNAPSHOT.
010900     05  LKTR-STATION-ID             PIC X(12).
011000     05  LKTR-DATE                    PIC 9(08).
011100     05  LKTR-HOUR                    PIC 9(02).
011200     05  LKTR-MINUTE                  PIC 9(02).
011300     05  LKTR-SECOND                  PIC 9(02).
011400     05  FILLER                      PIC X(28).
011500*---------------------------------------------------------------*
011600 01  LK-SHUTDOWN-TIMESTAMP           PIC 9(14).
011700*---------------------------------------------------------------*
011800 01  LK-SHUTDOWN-TIME-R REDEFINES LK-SHUTDOWN-TIMESTAMP.
011900     05  LKSD-DATE                    PIC 9(08).
012000     05  LKSD-HOUR                    PIC 9(02).
012100     05  LKSD-MINUTE                  PIC 9(02).
012200     05  LKSD-SECOND                  PIC 9(02).
012300*===============================================================*
012400 PROCEDURE DIVISION USING ZERO-TRACKER-ACTION,
012500                           LK-BIKE-SNAPSHOT,
012600                           PERIOD-TABLE-SIZE,
012700                           PERIOD-TABLE-INDEX,
012800                           PERIOD-TABLE,
012900                           NEXT-PERIOD-ID,
013000                           LK-SHUTDOWN-TIMESTAMP.
013100*---------------------------------------------------------------*
013200 0000-MAIN-ROUTINE.
013300*---------------------------------------------------------------*
013400     IF  ZT-APPLY-READING
013500         PERFORM 1000-FIND-OPEN-PERIOD
013600         PERFORM 2000-APPLY-READING
013700     ELSE
013800         IF ZT-CLOSE-ALL-PERIODS
013900             PERFORM 9000-CLOSE-ALL-OPEN-PERIODS.
014000     GOBACK.
014100*---------------------------------------------------------------*
014200 1000-FIND-OPEN-PERIOD.
014300*---------------------------------------------------------------*
014400*    SCAN BACKWARD SO THE MOST RECENTLY OPENED PERIOD FOR THE
014500*    STATION WINS WHEN MORE THAN ONE QUALIFIES.
014600     MOVE 'N' TO OPEN-PERIOD-FOUND-SW.
014700     MOVE 0   TO WS-OPEN-PERIOD-SUB.
014800     IF PERIOD-TABLE-SIZE > 0
014900         PERFORM 1100-SCAN-ONE-PERIOD
015000             VARYING WS-SCAN-SUB FROM PERIOD-TABLE-SIZE
015100                 BY -1
015200             UNTIL WS-SCAN-SUB < 1
015300                OR OPEN-PERIOD-FOUND.
015400*---------------------------------------------------------------*
015500 1100-SCAN-ONE-PERIOD.
015600*---------------------------------------------------------------*
015700     IF  TBL-PERIOD-STATION-ID (WS-SCAN-SUB) EQUAL
015800             LK-STATION-ID
015900         AND
016000         TBL-PERIOD-END-TIME (WS-SCAN-SUB) EQUAL 0
016100         MOVE 'Y'         TO OPEN-PERIOD-FOUND-SW
016200         MOVE WS-SCAN-SUB TO WS-OPEN-PERIOD-SUB.
016300*---------------------------------------------------------------*
016400 2000-APPLY-READING.
016500*---------------------------------------------------------------*
016600     IF  LK-NUM-BIKES-AVAILABLE <= 0
016700         IF NOT OPEN-PERIOD-FOUND
016800             PERFORM 2100-OPEN-NEW-PERIOD
016900         END-IF
017000     ELSE
017100         IF OPEN-PERIOD-FOUND
017200             PERFORM 2200-CLOSE-OPEN-PERIOD
017300         END-IF.
017400*---------------------------------------------------------------*
017500 2100-OPEN-NEW-PERIOD.
017600*---------------------------------------------------------------*
017700     ADD 1 TO NEXT-PERIOD-ID.
017800     ADD 1 TO PERIOD-TABLE-SIZE.
017900     MOVE NEXT-PERIOD-ID        TO
018000         TBL-PERIOD-ID (PERIOD-TABLE-SIZE).
018100     MOVE LK-STATION-ID         TO
018200         TBL-PERIOD-STATION-ID (PERIOD-TABLE-SIZE).
018300     MOVE LK-SNAP-TIMESTAMP     TO
018400         TBL-PERIOD-START-TIME (PERIOD-TABLE-SIZE).
018500     MOVE 0                     TO
018600         TBL-PERIOD-END-TIME (PERIOD-TABLE-SIZE).
018700     MOVE 0                     TO
018800         TBL-PERIOD-DURATION-MINUTES (PERIOD-TABLE-SIZE).
018900     MOVE LKTR-DATE              TO
019000         TBL-PERIOD-DATE (PERIOD-TABLE-SIZE).
019100*---------------------------------------------------------------*
019200 2200-CLOSE-OPEN-PERIOD.
019300*---------------------------------------------------------------*
019400     MOVE LK-SNAP-TIMESTAMP TO
019500         TBL-PERIOD-END-TIME (WS-OPEN-PERIOD-SUB).
019600     PERFORM 2210-COMPUTE-DURATION-MINUTES.
019700*---------------------------------------------------------------*
019800 2210-COMPUTE-DURATION-MINUTES.
019900*---------------------------------------------------------------*
020000*    ELAPSED TIME - CONVERT START AND END TIMESTAMPS TO A
020100*    JULIAN DAY NUMBER PLUS SECONDS-OF-DAY AND SUBTRACT, SO A
020200*    STATION OUT MORE THAN ONE NIGHT STILL GETS A CORRECT
020300*    DURATION.  DAYS-DIFF CARRIES THE MIDNIGHT CROSSINGS, NOT A
020400*    FLAT 86400 ADD.
020500     MOVE TBL-PERIOD-START-TIME (WS-OPEN-PERIOD-SUB)
020600         TO WS-TIMESTAMP-HOLD.
020700     PERFORM 2220-CONVERT-DATE-TO-DAYS.
020800     MOVE WS-DC-JULIAN-DAY TO WS-START-JULIAN-DAY.
020900     COMPUTE WS-START-SECONDS =
021000         (WS-HOLD-HOUR * 3600) + (WS-HOLD-MINUTE * 60)
021100             + WS-HOLD-SECOND.
021200     MOVE TBL-PERIOD-END-TIME (WS-OPEN-PERIOD-SUB)
021300         TO WS-TIMESTAMP-HOLD.
021400     PERFORM 2220-CONVERT-DATE-TO-DAYS.
021500     MOVE WS-DC-JULIAN-DAY TO WS-END-JULIAN-DAY.
021600     COMPUTE WS-END-SECONDS =
021700         (WS-HOLD-HOUR * 3600) + (WS-HOLD-MINUTE * 60)
021800             + WS-HOLD-SECOND.
021900     COMPUTE WS-DAYS-DIFF =
022000         WS-END-JULIAN-DAY - WS-START-JULIAN-DAY.
022100     COMPUTE WS-ELAPSED-SECONDS =
022200         (WS-DAYS-DIFF * 86400) + WS-END-SECONDS
022300             - WS-START-SECONDS.
022400     COMPUTE TBL-PERIOD-DURATION-MINUTES (WS-OPEN-PERIOD-SUB)
022500         ROUNDED = WS-ELAPSED-SECONDS / 60.
022600*---------------------------------------------------------------*
022700 2220-CONVERT-DATE-TO-DAYS.
022800*---------------------------------------------------------------*
022900*    STANDARD CALENDAR-TO-JULIAN-DAY-NUMBER CONVERSION (RICHARDS)
023000*    ON THE YEAR/MONTH/DAY CURRENTLY SITTING IN WS-TIMESTAMP-HOLD.
023100*    EACH DIVISION IS ITS OWN COMPUTE SO COBOL TRUNCATES IT BEFORE
023200*    THE NEXT STEP USES IT - A SINGLE NESTED COMPUTE WOULD CARRY
023300*    THE FRACTIONS THROUGH AND GIVE THE WRONG DAY NUMBER.
023400     COMPUTE WS-DC-A = (14 - WS-HOLD-MONTH) / 12.
023500     COMPUTE WS-DC-Y = WS-HOLD-YEAR + 4800 - WS-DC-A.
023600     COMPUTE WS-DC-M = WS-HOLD-MONTH + (12 * WS-DC-A) - 3.
023700     COMPUTE WS-DC-T1 = ((153 * WS-DC-M) + 2) / 5.
023800     COMPUTE WS-DC-T2 = WS-DC-Y / 4.
023900     COMPUTE WS-DC-T3 = WS-DC-Y / 100.
024000     COMPUTE WS-DC-T4 = WS-DC-Y / 400.
024100     COMPUTE WS-DC-JULIAN-DAY =
024200         WS-HOLD-DAY + WS-DC-T1 + (365 * WS-DC-Y)
024300             + WS-DC-T2 - WS-DC-T3 + WS-DC-T4 - 32045.
024400*---------------------------------------------------------------*
024500 9000-CLOSE-ALL-OPEN-PERIODS.
024600*---------------------------------------------------------------*
024700     IF PERIOD-TABLE-SIZE > 0
024800         PERFORM 9100-CLOSE-ONE-IF-OPEN
024900             VARYING WS-SCAN-SUB FROM 1 BY 1
025000             UNTIL WS-SCAN-SUB > PERIOD-TABLE-SIZE.
025100*---------------------------------------------------------------*
025200 9100-CLOSE-ONE-IF-OPEN.
025300*---------------------------------------------------------------*
025400     IF  TBL-PERIOD-END-TIME (WS-SCAN-SUB) EQUAL 0
025500         MOVE LK-SHUTDOWN-TIMESTAMP TO
025600             TBL-PERIOD-END-TIME (WS-SCAN-SUB)
025700         MOVE WS-SCAN-SUB TO WS-OPEN-PERIOD-SUB
025800         PERFORM 2210-COMPUTE-DURATION-MINUTES.
