000100*===============================================================*
000200* PROGRAM NAME:    BIKERPT
000300* ORIGINAL AUTHOR: M. ABERNATHY
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/03/94 M. ABERNATHY   CREATED - PRINTS THE DAILY OPS REPORT
000900*                         FROM THE DAILY-STATS FILE: NETWORK
001000*                         SUMMARY PLUS WORST/BEST/OUTAGE RANKS.
001100* 02/19/96 M. ABERNATHY   ADDED "STATIONS WITH OUTAGES" LINE TO
001200*                         THE SUMMARY PER OPS REQUEST #PS-203.
001300* 02/02/98 T. FAULKNER    Y2K - DATE FIELDS REVIEWED, ALREADY
001400*                         4-DIGIT YEAR, NO CHANGE REQUIRED.
001500* 07/14/99 T. FAULKNER    Y2K CERTIFICATION SIGN-OFF.
001600* 09/17/03 M. ABERNATHY   REWROTE RANKING TO USE THREE SEPARATE
001700*                         SORT PASSES OVER THE IN-MEMORY STATS
001800*                         TABLE INSTEAD OF THE OLD BUBBLE LOOP -
001900*                         EASIER TO MAINTAIN WHEN OPS ASKS FOR A
002000*                         FOURTH RANKING.
002100* 08/09/26 M. ABERNATHY   REMOVED THE GO TO EXIT JUMPS FROM THE
002200*                         WORST/BEST/OUTAGE LIST BUILD PARAS -
002300*                         RESTRUCTURED AS PRIMED RETURN LOOPS PER
002400*                         SHOP STANDARD.
002500* 08/09/26 M. ABERNATHY   RANK LISTS NOW HOLD 10 STATIONS (SEE
002600*                         WS-REPORT-TOP-N) WHILE THE PRINTED
002700*                         REPORT STILL SHOWS ONLY THE TOP 5 OF
002800*                         EACH (WS-REPORT-PRINT-N) PER OPS
002900*                         REQUEST - DEEPER LIST KEPT IN CASE A
003000*                         FUTURE REQUEST WANTS MORE ROWS PRINTED.
003100* 08/09/26 M. ABERNATHY   DROPPED THE COPY PRINTCTL CARD - THIS
003200*                         REPORT HAS NEVER USED PAGE BREAKS, THE
003300*                         COPYBOOK WAS NEVER PULLED IN.
003400* 08/09/26 M. ABERNATHY   DROPPED SPECIAL-NAMES/TOP-OF-FORM (DEAD
003500*                         MNEMONIC, NEVER REFERENCED) AND ADDED
003600*                         ORGANIZATION IS LINE SEQUENTIAL TO THE
003700*                         REPORT-OUT SELECT - IT WAS MISSING.
003800*===============================================================*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.  BIKERPT.
004100 AUTHOR.        M. ABERNATHY.
004200 INSTALLATION.  CITY BIKE SHARE - DATA PROCESSING.
004300 DATE-WRITTEN.  11/03/94.
004400 DATE-COMPILED.
004500 SECURITY.      NON-CONFIDENTIAL.
004600*===============================================================*
004700 ENVIRONMENT DIVISION.
004800*---------------------------------------------------------------*
004900 CONFIGURATION SECTION.
005000*---------------------------------------------------------------*
005100 SOURCE-COMPUTER. IBM-3081.
005200 OBJECT-COMPUTER. IBM-3081.
005300*---------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500*---------------------------------------------------------------*
005600 FILE-CONTROL.
005700     SELECT DAILY-STATS-FILE ASSIGN TO STATFL
005800       ORGANIZATION IS SEQUENTIAL
005900       FILE STATUS  IS STATFL-STATUS.
006000*
006100     SELECT REPORT-OUT ASSIGN TO RPTFILE
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300*
006400     SELECT STATS-SORT-FILE ASSIGN TO SORTWK3.
006500*===============================================================*
006600 DATA DIVISION.
006700*---------------------------------------------------------------*
006800 FILE SECTION.
006900*---------------------------------------------------------------*
007000 FD  DAILY-STATS-FILE
007100       RECORDING MODE F.
007200 01  DAILY-STATS-FILE-RECORD     PIC X(76).
007300*---------------------------------------------------------------*
007400 FD  REPORT-OUT
007500       RECORDING MODE F.
007600 01  REPORT-FILE-RECORD          PIC X(132).
007700*---------------------------------------------------------------*
007800 SD  STATS-SORT-FILE.
007900 01  STATS-SORT-RECORD.
008000     05  SSF-STATION-ID           PIC X(12).
008100     05  SSF-AVAILABILITY-PCT     PIC S9(3)V99.
008200     05  SSF-ZERO-BIKE-MINUTES    PIC S9(7)V99.
008300     05  SSF-AVG-BIKES            PIC S9(5)V99.
008400     05  SSF-NUM-ZERO-PERIODS     PIC 9(04).
008500*---------------------------------------------------------------*
008600 WORKING-STORAGE SECTION.
008700*---------------------------------------------------------------*
008800 COPY BIKESTA.
008900*---------------------------------------------------------------*
009000 01  WS-SWITCHES-MISC-FIELDS.
009100     05  STATFL-STATUS               PIC X(02).
009200         88  STATFL-OK                          VALUE '00'.
009300     05  STATS-LOAD-EOF-SW           PIC X(01) VALUE 'N'.
009400         88  STATS-LOAD-EOF                      VALUE 'Y'.
009500     05  SORT-RETURN-EOF-SW          PIC X(01) VALUE 'N'.
009600         88  SORT-RETURN-EOF                     VALUE 'Y'.
009700*---------------------------------------------------------------*
009800 01  WS-CONFIG-CONSTANTS.
009900     05  WS-REPORT-TOP-N             PIC S9(03) USAGE COMP
010000                                      VALUE 10.
010100     05  WS-REPORT-PRINT-N           PIC S9(03) USAGE COMP
010200                                      VALUE 5.
010300*---------------------------------------------------------------*
010400 01  WS-TARGET-DATE                  PIC 9(08) VALUE 0.
010500*---------------------------------------------------------------*
010600 01  WS-TARGET-DATE-R REDEFINES WS-TARGET-DATE.
010700     05  WS-TD-YEAR                  PIC 9(04).
010800     05  WS-TD-MONTH                 PIC 9(02).
010900     05  WS-TD-DAY                   PIC 9(02).
011000*---------------------------------------------------------------*
011100 01  WS-DATE-DISPLAY.
011200     05  WS-DD-YEAR                  PIC 9(04).
011300     05  FILLER                      PIC X VALUE '-'.
011400     05  WS-DD-MONTH                 PIC 9(02).
011500     05  FILLER                      PIC X VALUE '-'.
011600     05  WS-DD-DAY                   PIC 9(02).
011700*---------------------------------------------------------------*
011800 01  WS-NETWORK-SUMMARY.
011900     05  WS-TOTAL-STATIONS           PIC S9(05) USAGE COMP
012000                                      VALUE 0.
012100     05  WS-AVAILABILITY-TOTAL       PIC S9(9)V99 USAGE COMP
012200                                      VALUE 0.
012300     05  WS-AVERAGE-AVAILABILITY     PIC S9(5)V99 USAGE COMP
012400                                      VALUE 0.
012500     05  WS-ZERO-MINUTES-TOTAL       PIC S9(9)V99 USAGE COMP
012600                                      VALUE 0.
012700     05  WS-TOTAL-ZERO-BIKE-HOURS    PIC S9(7)V99 USAGE COMP
012800                                      VALUE 0.
012900     05  WS-STATIONS-WITH-OUTAGES    PIC S9(05) USAGE COMP
013000                                      VALUE 0.
013100*---------------------------------------------------------------*
013200 01  WS-RANK-LISTS.
013300     05  WS-WORST-LIST.
013400         10  WL-ENTRY OCCURS 10 TIMES.
013500             15  WL-STATION-ID            PIC X(12).
013600             15  WL-AVAILABILITY-PCT      PIC S9(3)V99.
013700             15  WL-ZERO-MINUTES          PIC S9(7)V99.
013800     05  WS-WORST-COUNT              PIC S9(03) USAGE COMP
013900                                      VALUE 0.
014000     05  WS-WORST-LIST-R REDEFINES WS-WORST-LIST
014100                                      PIC X(260).
014200     05  WS-BEST-LIST.
014300         10  BL-ENTRY OCCURS 10 TIMES.
014400             15  BL-STATION-ID            PIC X(12).
014500             15  BL-AVAILABILITY-PCT      PIC S9(3)V99.
014600             15  BL-AVG-BIKES             PIC S9(5)V99.
014700     05  WS-BEST-COUNT               PIC S9(03) USAGE COMP
014800                                      VALUE 0.
014900     05  WS-OUTAGE-LIST.
015000         10  OL-ENTRY OCCURS 10 TIMES.
015100             15  OL-STATION-ID            PIC X(12).
015200             15  OL-NUM-ZERO-PERIODS      PIC 9(04).
015300             15  OL-ZERO-MINUTES          PIC S9(7)V99.
015400     05  WS-OUTAGE-COUNT             PIC S9(03) USAGE COMP
015500                                      VALUE 0.
015600     05  WS-OUTAGE-LIST-R REDEFINES WS-OUTAGE-LIST
015700                                      PIC X(250).
015800     05  WS-WORST-SUB                PIC S9(03) USAGE COMP
015900                                      VALUE 0.
016000     05  WS-BEST-SUB                 PIC S9(03) USAGE COMP
016100                                      VALUE 0.
016200     05  WS-OUTAGE-SUB               PIC S9(03) USAGE COMP
016300                                      VALUE 0.
016400*---------------------------------------------------------------*
016500 01  WS-EDIT-WORK-FIELDS.
016600     05  WS-1DP-PCT                  PIC S9(3)V9 USAGE COMP
016700                                      VALUE 0.
016800     05  WS-1DP-MINUTES              PIC S9(5)V9 USAGE COMP
016900                                      VALUE 0.
017000     05  WS-1DP-AVG-BIKES            PIC S9(3)V9 USAGE COMP
017100                                      VALUE 0.
017200     05  WS-EDIT-PCT                 PIC -ZZ9.9.
017300     05  WS-EDIT-MINUTES             PIC -ZZZZ9.9.
017400     05  WS-EDIT-AVG-BIKES           PIC -ZZ9.9.
017500     05  WS-EDIT-OUTAGES             PIC ZZZ9.
017600*---------------------------------------------------------------*
017700 01  REPORT-LINES.
017800*---------------------------------------------------------------*
017900     05  RULE-LINE-60                PIC X(132) VALUE
018000         '==================================================='
018100         '========='.
018200     05  RULE-LINE-30                PIC X(132) VALUE
018300         '------------------------------'.
018400     05  BLANK-LINE                  PIC X(132) VALUE SPACE.
018500     05  TITLE-LINE.
018600         10  FILLER                  PIC X(23) VALUE
018700             'BIKE STATION REPORT - '.
018800         10  TL-DATE                 PIC X(10).
018900         10  FILLER                  PIC X(99) VALUE SPACE.
019000     05  SECTION-HEADING-SUMMARY     PIC X(132) VALUE 'SUMMARY'.
019100     05  SUMMARY-LINE-1.
019200         10  FILLER                  PIC X(16) VALUE
019300             'Total Stations: '.
019400         10  SL1-TOTAL-STATIONS      PIC ZZZZ9.
019500         10  FILLER                  PIC X(111) VALUE SPACE.
019600     05  SUMMARY-LINE-2.
019700         10  FILLER                  PIC X(22) VALUE
019800             'Average Availability: '.
019900         10  SL2-AVG-AVAILABILITY    PIC -ZZ9.99.
020000         10  FILLER                  PIC X(01) VALUE '%'.
020100         10  FILLER                  PIC X(102) VALUE SPACE.
020200     05  SUMMARY-LINE-3.
020300         10  FILLER                  PIC X(23) VALUE
020400             'Total Zero-Bike Hours: '.
020500         10  SL3-ZERO-BIKE-HOURS     PIC -ZZZZ9.99.
020600         10  FILLER                  PIC X(99) VALUE SPACE.
020700     05  SUMMARY-LINE-4.
020800         10  FILLER                  PIC X(23) VALUE
020900             'Stations with Outages: '.
021000         10  SL4-STATIONS-W-OUTAGES  PIC ZZZZ9.
021100         10  FILLER                  PIC X(104) VALUE SPACE.
021200     05  SECTION-HEADING-WORST       PIC X(132) VALUE
021300         'WORST AVAILABILITY (Bottom 5)'.
021400     05  SECTION-HEADING-BEST        PIC X(132) VALUE
021500         'BEST AVAILABILITY (Top 5)'.
021600     05  SECTION-HEADING-OUTAGE      PIC X(132) VALUE
021700         'MOST FREQUENT OUTAGES'.
021800     05  COLUMN-HEADING-WORST        PIC X(132) VALUE
021900         'Station ID      Availability %  Zero Minutes'.
022000     05  COLUMN-HEADING-BEST         PIC X(132) VALUE
022100         'Station ID      Availability %  Avg Bikes'.
022200     05  COLUMN-HEADING-OUTAGE       PIC X(132) VALUE
022300         'Station ID      # Outages       Total Minutes'.
022400     05  DETAIL-WORST-LINE.
022500         10  DWL-STATION-ID          PIC X(15).
022600         10  DWL-AVAILABILITY-PCT    PIC X(15).
022700         10  DWL-ZERO-MINUTES        PIC X(15).
022800         10  FILLER                  PIC X(87) VALUE SPACE.
022900     05  DETAIL-BEST-LINE.
023000         10  DBL-STATION-ID          PIC X(15).
023100         10  DBL-AVAILABILITY-PCT    PIC X(15).
023200         10  DBL-AVG-BIKES           PIC X(15).
023300         10  FILLER                  PIC X(87) VALUE SPACE.
023400     05  DETAIL-OUTAGE-LINE.
023500         10  DOL-STATION-ID          PIC X(15).
023600         10  DOL-NUM-ZERO-PERIODS    PIC X(15).
023700         10  DOL-ZERO-MINUTES        PIC X(15).
023800         10  FILLER                  PIC X(87) VALUE SPACE.
023900     05  NO-DATA-LINE                PIC X(132) VALUE
024000         'Error: No data available for this date'.
024100*===============================================================*
024200 PROCEDURE DIVISION.
024300*---------------------------------------------------------------*
024400 0000-MAIN-PARAGRAPH.
024500*---------------------------------------------------------------*
024600     ACCEPT WS-TARGET-DATE FROM DATE YYYYMMDD.
024700     OPEN OUTPUT REPORT-OUT.
024800     PERFORM 1000-LOAD-DAILY-STATS-FOR-DATE.
024900     IF STATS-TABLE-SIZE = 0
025000         PERFORM 1100-NO-DATA-MESSAGE
025100     ELSE
025200         PERFORM 2100-ACCUMULATE-NETWORK-SUMMARY
025300         PERFORM 2200-RANK-WORST-AVAILABILITY
025400         PERFORM 2300-RANK-BEST-AVAILABILITY
025500         PERFORM 2400-RANK-MOST-OUTAGES
025600         PERFORM 4000-PRINT-REPORT
025700     END-IF.
025800     CLOSE REPORT-OUT.
025900     GOBACK.
026000*---------------------------------------------------------------*
026100 1000-LOAD-DAILY-STATS-FOR-DATE.
026200*---------------------------------------------------------------*
026300     OPEN INPUT DAILY-STATS-FILE.
026400     IF STATFL-OK
026500         PERFORM 1010-LOAD-ONE-STATS-RECORD
026600             UNTIL STATS-LOAD-EOF
026700         CLOSE DAILY-STATS-FILE
026800     ELSE
026900         DISPLAY 'BIKERPT: NO DAILY-STATS FILE FOUND'.
027000*---------------------------------------------------------------*
027100 1010-LOAD-ONE-STATS-RECORD.
027200*---------------------------------------------------------------*
027300     READ DAILY-STATS-FILE INTO DAILY-STATS-REC
027400         AT END
027500             MOVE 'Y' TO STATS-LOAD-EOF-SW
027600         NOT AT END
027700             IF STAT-DATE EQUAL WS-TARGET-DATE
027800                 ADD 1 TO STATS-TABLE-SIZE
027900                 MOVE DAILY-STATS-REC TO
028000                     TBL-DAILY-STATS (STATS-TABLE-SIZE)
028100             END-IF.
028200*---------------------------------------------------------------*
028300 1100-NO-DATA-MESSAGE.
028400*---------------------------------------------------------------*
028500     WRITE REPORT-FILE-RECORD FROM NO-DATA-LINE.
028600*---------------------------------------------------------------*
028700 2100-ACCUMULATE-NETWORK-SUMMARY.
028800*---------------------------------------------------------------*
028900     MOVE STATS-TABLE-SIZE TO WS-TOTAL-STATIONS.
029000     PERFORM 2110-ACCUMULATE-ONE-STATION
029100         VARYING STATS-TABLE-INDEX FROM 1 BY 1
029200         UNTIL STATS-TABLE-INDEX > STATS-TABLE-SIZE.
029300     IF WS-TOTAL-STATIONS > 0
029400         COMPUTE WS-AVERAGE-AVAILABILITY ROUNDED =
029500             WS-AVAILABILITY-TOTAL / WS-TOTAL-STATIONS.
029600     COMPUTE WS-TOTAL-ZERO-BIKE-HOURS ROUNDED =
029700         WS-ZERO-MINUTES-TOTAL / 60.
029800*---------------------------------------------------------------*
029900 2110-ACCUMULATE-ONE-STATION.
030000*---------------------------------------------------------------*
030100     ADD TBL-STAT-AVAILABILITY-PCT (STATS-TABLE-INDEX) TO
030200         WS-AVAILABILITY-TOTAL.
030300     ADD TBL-STAT-ZERO-BIKE-MINUTES (STATS-TABLE-INDEX) TO
030400         WS-ZERO-MINUTES-TOTAL.
030500     IF TBL-STAT-NUM-ZERO-PERIODS (STATS-TABLE-INDEX) > 0
030600         ADD 1 TO WS-STATIONS-WITH-OUTAGES.
030700*---------------------------------------------------------------*
030800 2200-RANK-WORST-AVAILABILITY.
030900*---------------------------------------------------------------*
031000     MOVE 0 TO WS-WORST-COUNT.
031100     MOVE SPACES TO WS-WORST-LIST-R.
031200     SORT STATS-SORT-FILE
031300         ASCENDING KEY SSF-AVAILABILITY-PCT
031400         INPUT PROCEDURE  IS 2210-RELEASE-ALL-FOR-RANK
031500         OUTPUT PROCEDURE IS 2220-BUILD-WORST-LIST.
031600*---------------------------------------------------------------*
031700 2210-RELEASE-ALL-FOR-RANK SECTION.
031800*---------------------------------------------------------------*
031900     PERFORM 2215-RELEASE-ONE-STATION-FOR-RANK
032000         VARYING STATS-TABLE-INDEX FROM 1 BY 1
032100         UNTIL STATS-TABLE-INDEX > STATS-TABLE-SIZE.
032200 2210-DUMMY     SECTION.
032300*---------------------------------------------------------------*
032400 2215-RELEASE-ONE-STATION-FOR-RANK.
032500*---------------------------------------------------------------*
032600     MOVE TBL-STAT-STATION-ID (STATS-TABLE-INDEX) TO
032700         SSF-STATION-ID.
032800     MOVE TBL-STAT-AVAILABILITY-PCT (STATS-TABLE-INDEX) TO
032900         SSF-AVAILABILITY-PCT.
033000     MOVE TBL-STAT-ZERO-BIKE-MINUTES (STATS-TABLE-INDEX) TO
033100         SSF-ZERO-BIKE-MINUTES.
033200     MOVE TBL-STAT-AVG-BIKES (STATS-TABLE-INDEX) TO
033300         SSF-AVG-BIKES.
033400     MOVE TBL-STAT-NUM-ZERO-PERIODS (STATS-TABLE-INDEX) TO
033500         SSF-NUM-ZERO-PERIODS.
033600     RELEASE STATS-SORT-RECORD.
033700*---------------------------------------------------------------*
033800 2220-BUILD-WORST-LIST SECTION.
033900*---------------------------------------------------------------*
034000     PERFORM 2226-RETURN-NEXT-FOR-WORST.
034100     PERFORM 2225-ADD-TO-WORST-LIST
034200         UNTIL SORT-RETURN-EOF.
034300     MOVE 'N' TO SORT-RETURN-EOF-SW.
034400 2220-DUMMY     SECTION.
034500*---------------------------------------------------------------*
034600 2225-ADD-TO-WORST-LIST.
034700*---------------------------------------------------------------*
034800     IF WS-WORST-COUNT < WS-REPORT-TOP-N
034900         ADD 1 TO WS-WORST-COUNT
035000         MOVE SSF-STATION-ID         TO
035100             WL-STATION-ID (WS-WORST-COUNT)
035200         MOVE SSF-AVAILABILITY-PCT   TO
035300             WL-AVAILABILITY-PCT (WS-WORST-COUNT)
035400         MOVE SSF-ZERO-BIKE-MINUTES  TO
035500             WL-ZERO-MINUTES (WS-WORST-COUNT).
035600     PERFORM 2226-RETURN-NEXT-FOR-WORST.
035700*---------------------------------------------------------------*
035800 2226-RETURN-NEXT-FOR-WORST.
035900*---------------------------------------------------------------*
036000     RETURN STATS-SORT-FILE INTO STATS-SORT-RECORD
036100         AT END
036200             MOVE 'Y' TO SORT-RETURN-EOF-SW.
036300*---------------------------------------------------------------*
036400 2300-RANK-BEST-AVAILABILITY.
036500*---------------------------------------------------------------*
036600     MOVE 0 TO WS-BEST-COUNT.
036700     SORT STATS-SORT-FILE
036800         DESCENDING KEY SSF-AVAILABILITY-PCT
036900         INPUT PROCEDURE  IS 2210-RELEASE-ALL-FOR-RANK
037000         OUTPUT PROCEDURE IS 2320-BUILD-BEST-LIST.
037100*---------------------------------------------------------------*
037200 2320-BUILD-BEST-LIST SECTION.
037300*---------------------------------------------------------------*
037400     PERFORM 2326-RETURN-NEXT-FOR-BEST.
037500     PERFORM 2325-ADD-TO-BEST-LIST
037600         UNTIL SORT-RETURN-EOF.
037700     MOVE 'N' TO SORT-RETURN-EOF-SW.
037800 2320-DUMMY     SECTION.
037900*---------------------------------------------------------------*
038000 2325-ADD-TO-BEST-LIST.
038100*---------------------------------------------------------------*
038200     IF WS-BEST-COUNT < WS-REPORT-TOP-N
038300         ADD 1 TO WS-BEST-COUNT
038400         MOVE SSF-STATION-ID         TO
038500             BL-STATION-ID (WS-BEST-COUNT)
038600         MOVE SSF-AVAILABILITY-PCT   TO
038700             BL-AVAILABILITY-PCT (WS-BEST-COUNT)
038800         MOVE SSF-AVG-BIKES          TO
038900             BL-AVG-BIKES (WS-BEST-COUNT).
039000     PERFORM 2326-RETURN-NEXT-FOR-BEST.
039100*---------------------------------------------------------------*
039200 2326-RETURN-NEXT-FOR-BEST.
039300*---------------------------------------------------------------*
039400     RETURN STATS-SORT-FILE INTO STATS-SORT-RECORD
039500         AT END
039600             MOVE 'Y' TO SORT-RETURN-EOF-SW.
039700*---------------------------------------------------------------*
039800 2400-RANK-MOST-OUTAGES.
039900*---------------------------------------------------------------*
040000     MOVE 0 TO WS-OUTAGE-COUNT.
040100     MOVE SPACES TO WS-OUTAGE-LIST-R.
040200     SORT STATS-SORT-FILE
040300         DESCENDING KEY SSF-NUM-ZERO-PERIODS
040400         INPUT PROCEDURE  IS 2210-RELEASE-ALL-FOR-RANK
040500         OUTPUT PROCEDURE IS 2420-BUILD-OUTAGE-LIST.
040600*---------------------------------------------------------------*
040700 2420-BUILD-OUTAGE-LIST SECTION.
040800*---------------------------------------------------------------*
040900     PERFORM 2426-RETURN-NEXT-FOR-OUTAGE.
041000     PERFORM 2425-ADD-TO-OUTAGE-LIST
041100         UNTIL SORT-RETURN-EOF.
041200     MOVE 'N' TO SORT-RETURN-EOF-SW.
041300 2420-DUMMY     SECTION.
041400*---------------------------------------------------------------*
041500 2425-ADD-TO-OUTAGE-LIST.
041600*---------------------------------------------------------------*
041700     IF WS-OUTAGE-COUNT < WS-REPORT-TOP-N
041800         ADD 1 TO WS-OUTAGE-COUNT
041900         MOVE SSF-STATION-ID         TO
042000             OL-STATION-ID (WS-OUTAGE-COUNT)
042100         MOVE SSF-NUM-ZERO-PERIODS   TO
042200             OL-NUM-ZERO-PERIODS (WS-OUTAGE-COUNT)
042300         MOVE SSF-ZERO-BIKE-MINUTES  TO
042400             OL-ZERO-MINUTES (WS-OUTAGE-COUNT).
042500     PERFORM 2426-RETURN-NEXT-FOR-OUTAGE.
042600*---------------------------------------------------------------*
042700 2426-RETURN-NEXT-FOR-OUTAGE.
042800*---------------------------------------------------------------*
042900     RETURN STATS-SORT-FILE INTO STATS-SORT-RECORD
043000         AT END
043100             MOVE 'Y' TO SORT-RETURN-EOF-SW.
043200*---------------------------------------------------------------*
043300 4000-PRINT-REPORT.
043400*---------------------------------------------------------------*
043500     MOVE WS-TD-YEAR  TO WS-DD-YEAR.
043600     MOVE WS-TD-MONTH TO WS-DD-MONTH.
043700     MOVE WS-TD-DAY   TO WS-DD-DAY.
043800     MOVE WS-DATE-DISPLAY TO TL-DATE.
043900     WRITE REPORT-FILE-RECORD FROM RULE-LINE-60.
044000     WRITE REPORT-FILE-RECORD FROM TITLE-LINE.
044100     WRITE REPORT-FILE-RECORD FROM RULE-LINE-60.
044200     WRITE REPORT-FILE-RECORD FROM BLANK-LINE.
044300     PERFORM 4100-PRINT-SUMMARY.
044400     PERFORM 4200-PRINT-WORST-SECTION.
044500     PERFORM 4300-PRINT-BEST-SECTION.
044600     PERFORM 4400-PRINT-OUTAGE-SECTION.
044700     WRITE REPORT-FILE-RECORD FROM RULE-LINE-60.
044800*---------------------------------------------------------------*
044900 4100-PRINT-SUMMARY.
045000*---------------------------------------------------------------*
045100     WRITE REPORT-FILE-RECORD FROM SECTION-HEADING-SUMMARY.
045200     WRITE REPORT-FILE-RECORD FROM RULE-LINE-30.
045300     MOVE WS-TOTAL-STATIONS        TO SL1-TOTAL-STATIONS.
045400     WRITE REPORT-FILE-RECORD FROM SUMMARY-LINE-1.
045500     MOVE WS-AVERAGE-AVAILABILITY  TO SL2-AVG-AVAILABILITY.
045600     WRITE REPORT-FILE-RECORD FROM SUMMARY-LINE-2.
045700     MOVE WS-TOTAL-ZERO-BIKE-HOURS TO SL3-ZERO-BIKE-HOURS.
045800     WRITE REPORT-FILE-RECORD FROM SUMMARY-LINE-3.
045900     MOVE WS-STATIONS-WITH-OUTAGES TO SL4-STATIONS-W-OUTAGES.
046000     WRITE REPORT-FILE-RECORD FROM SUMMARY-LINE-4.
046100     WRITE REPORT-FILE-RECORD FROM BLANK-LINE.
046200*---------------------------------------------------------------*
046300 4200-PRINT-WORST-SECTION.
046400*---------------------------------------------------------------*
046500     WRITE REPORT-FILE-RECORD FROM SECTION-HEADING-WORST.
046600     WRITE REPORT-FILE-RECORD FROM RULE-LINE-30.
046700     WRITE REPORT-FILE-RECORD FROM COLUMN-HEADING-WORST.
046800     IF WS-WORST-COUNT > 0
046900         PERFORM 4210-PRINT-ONE-WORST-LINE
047000             VARYING WS-WORST-SUB FROM 1 BY 1
047100             UNTIL WS-WORST-SUB > WS-WORST-COUNT
047200                OR WS-WORST-SUB > WS-REPORT-PRINT-N.
047300     WRITE REPORT-FILE-RECORD FROM BLANK-LINE.
047400*---------------------------------------------------------------*
047500 4210-PRINT-ONE-WORST-LINE.
047600*---------------------------------------------------------------*
047700*    LIST WAS BUILT WORST-FIRST (ENTRY 1 = LOWEST AVAILABILITY) -
047800*    PRINT FORWARD FROM 1 SO THE REPORT SHOWS THE SAME ORDER.
047900     MOVE WL-STATION-ID (WS-WORST-SUB)   TO DWL-STATION-ID.
048000     COMPUTE WS-1DP-PCT ROUNDED =
048100         WL-AVAILABILITY-PCT (WS-WORST-SUB).
048200     MOVE WS-1DP-PCT                     TO WS-EDIT-PCT.
048300     MOVE WS-EDIT-PCT                    TO
048400         DWL-AVAILABILITY-PCT.
048500     COMPUTE WS-1DP-MINUTES ROUNDED =
048600         WL-ZERO-MINUTES (WS-WORST-SUB).
048700     MOVE WS-1DP-MINUTES                 TO WS-EDIT-MINUTES.
048800     MOVE WS-EDIT-MINUTES                TO
048900         DWL-ZERO-MINUTES.
049000     WRITE REPORT-FILE-RECORD FROM DETAIL-WORST-LINE.
049100*---------------------------------------------------------------*
049200 4300-PRINT-BEST-SECTION.
049300*---------------------------------------------------------------*
049400     WRITE REPORT-FILE-RECORD FROM SECTION-HEADING-BEST.
049500     WRITE REPORT-FILE-RECORD FROM RULE-LINE-30.
049600     WRITE REPORT-FILE-RECORD FROM COLUMN-HEADING-BEST.
049700     IF WS-BEST-COUNT > 0
049800         PERFORM 4310-PRINT-ONE-BEST-LINE
049900             VARYING WS-BEST-SUB FROM 1 BY 1
050000             UNTIL WS-BEST-SUB > WS-BEST-COUNT
050100                OR WS-BEST-SUB > WS-REPORT-PRINT-N.
050200     WRITE REPORT-FILE-RECORD FROM BLANK-LINE.
050300*---------------------------------------------------------------*
050400 4310-PRINT-ONE-BEST-LINE.
050500*---------------------------------------------------------------*
050600*    LIST WAS BUILT BEST-FIRST (ENTRY 1 = HIGHEST AVAILABILITY) -
050700*    PRINT FORWARD FROM 1 SO THE REPORT SHOWS THE SAME ORDER.
050800     MOVE BL-STATION-ID (WS-BEST-SUB)    TO DBL-STATION-ID.
050900     COMPUTE WS-1DP-PCT ROUNDED =
051000         BL-AVAILABILITY-PCT (WS-BEST-SUB).
051100     MOVE WS-1DP-PCT                     TO WS-EDIT-PCT.
051200     MOVE WS-EDIT-PCT                    TO
051300         DBL-AVAILABILITY-PCT.
051400     COMPUTE WS-1DP-AVG-BIKES ROUNDED =
051500         BL-AVG-BIKES (WS-BEST-SUB).
051600     MOVE WS-1DP-AVG-BIKES                TO WS-EDIT-AVG-BIKES.
051700     MOVE WS-EDIT-AVG-BIKES                TO
051800         DBL-AVG-BIKES.
051900     WRITE REPORT-FILE-RECORD FROM DETAIL-BEST-LINE.
052000*---------------------------------------------------------------*
052100 4400-PRINT-OUTAGE-SECTION.
052200*---------------------------------------------------------------*
052300     WRITE REPORT-FILE-RECORD FROM SECTION-HEADING-OUTAGE.
052400     WRITE REPORT-FILE-RECORD FROM RULE-LINE-30.
052500     WRITE REPORT-FILE-RECORD FROM COLUMN-HEADING-OUTAGE.
052600     IF WS-OUTAGE-COUNT > 0
052700         PERFORM 4410-PRINT-ONE-OUTAGE-LINE
052800             VARYING WS-OUTAGE-SUB FROM 1 BY 1
052900             UNTIL WS-OUTAGE-SUB > WS-OUTAGE-COUNT
053000                OR WS-OUTAGE-SUB > WS-REPORT-PRINT-N.
053100*---------------------------------------------------------------*
053200 4410-PRINT-ONE-OUTAGE-LINE.
053300*---------------------------------------------------------------*
053400*    LIST WAS BUILT MOST-OUTAGES-FIRST - PRINT FORWARD FROM 1
053500*    SO THE REPORT SHOWS THE SAME ORDER.
053600     MOVE OL-STATION-ID (WS-OUTAGE-SUB)  TO DOL-STATION-ID.
053700     MOVE OL-NUM-ZERO-PERIODS (WS-OUTAGE-SUB) TO
053800         WS-EDIT-OUTAGES.
053900     MOVE WS-EDIT-OUTAGES                 TO
054000         DOL-NUM-ZERO-PERIODS.
054100     COMPUTE WS-1DP-MINUTES ROUNDED =
054200         OL-ZERO-MINUTES (WS-OUTAGE-SUB).
054300     MOVE WS-1DP-MINUTES                  TO WS-EDIT-MINUTES.
054400     MOVE WS-EDIT-MINUTES                  TO
054500         DOL-ZERO-MINUTES.
054600     WRITE REPORT-FILE-RECORD FROM DETAIL-OUTAGE-LINE.
