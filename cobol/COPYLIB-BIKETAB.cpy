000100*---------------------------------------------------------------*
000200* BIKETAB  -  IN-MEMORY WORK TABLES SHARED ACROSS THE BIKE
000300* STATION JOBS.  THE SNAPSHOT TABLE HOLDS ONE CYCLE'S (OR ONE
000400* DAY'S) READINGS FOR DUPLICATE CHECKING AND AGGREGATION; THE
000500* PERIOD TABLE HOLDS THE OPEN/CLOSED OUTAGE PERIODS AND IS
000600* PASSED BY REFERENCE INTO ZEROTRK SO THE SUBPROGRAM CAN SEE
000700* PERIODS OPENED ON AN EARLIER CALL.
000800*---------------------------------------------------------------*
000900 01  SNAPSHOT-TABLE-SIZE      PIC S9(05) USAGE IS COMP.
001000 01  SNAPSHOT-TABLE-INDEX     PIC S9(05) USAGE IS COMP.
001100 01  SNAPSHOT-TABLE.
001200     02  TBL-BIKE-SNAPSHOT OCCURS 1 TO 5000 TIMES
001300             DEPENDING ON SNAPSHOT-TABLE-SIZE.
001400         05  TBL-STATION-ID           PIC X(12).
001500         05  TBL-SNAP-TIMESTAMP       PIC 9(14).
001600         05  TBL-NUM-BIKES-AVAILABLE  PIC 9(04).
001700         05  TBL-NUM-DOCKS-AVAILABLE  PIC 9(04).
001800         05  TBL-IS-RENTING           PIC X(01).
001900         05  TBL-IS-RETURNING         PIC X(01).
002000         05  TBL-LAST-REPORTED        PIC 9(10).
002100*---------------------------------------------------------------*
002200 01  PERIOD-TABLE-SIZE         PIC S9(05) USAGE IS COMP.
002300 01  PERIOD-TABLE-INDEX        PIC S9(05) USAGE IS COMP.
002350 01  NEXT-PERIOD-ID            PIC S9(06) USAGE IS COMP.
002400 01  PERIOD-TABLE.
002500     02  TBL-ZERO-PERIOD OCCURS 1 TO 2000 TIMES
002600             DEPENDING ON PERIOD-TABLE-SIZE.
002700         05  TBL-PERIOD-ID                  PIC 9(06).
002800         05  TBL-PERIOD-STATION-ID          PIC X(12).
002900         05  TBL-PERIOD-START-TIME          PIC 9(14).
003000         05  TBL-PERIOD-END-TIME            PIC 9(14).
003100         05  TBL-PERIOD-DURATION-MINUTES    PIC S9(7)V99.
003200         05  TBL-PERIOD-DATE                PIC 9(08).
003300*---------------------------------------------------------------*
003400 01  ZERO-TRACKER-ACTION       PIC X(03).
003500     88  ZT-APPLY-READING             VALUE 'APL'.
003600     88  ZT-CLOSE-ALL-PERIODS         VALUE 'CLS'.
