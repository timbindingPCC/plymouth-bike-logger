000100*---------------------------------------------------------------*
000200* BIKEREC  -  STATION STATUS / SNAPSHOT RECORD LAYOUT
000300* SHARED BY THE INBOUND STATUS FILE AND THE STORED SNAPSHOT
000400* FILE - BOTH CARRY THE SAME 46-BYTE LAYOUT.  THE TIMESTAMP
000500* IS REDEFINED INTO ITS DATE AND TIME PARTS SO THE CALLING
000600* PROGRAM CAN GROUP READINGS BY CALENDAR DAY WITHOUT DOING
000700* ITS OWN UNSTRING.
000800*---------------------------------------------------------------*
000900 01  BIKE-SNAPSHOT.
001000     05  STATION-ID                  PIC X(12).
001100     05  SNAP-TIMESTAMP               PIC 9(14).
001200     05  NUM-BIKES-AVAILABLE          PIC 9(04).
001300     05  NUM-DOCKS-AVAILABLE          PIC 9(04).
001400     05  IS-RENTING                   PIC X(01).
001500         88  STATION-IS-RENTING              VALUE 'Y'.
001600     05  IS-RETURNING                 PIC X(01).
001700         88  STATION-IS-RETURNING            VALUE 'Y'.
001800     05  LAST-REPORTED                PIC 9(10).
001900*---------------------------------------------------------------*
002000 01  BIKE-SNAPSHOT-TIME-R REDEFINES BIKE-SNAPSHOT.
002100     05  BSTR-STATION-ID              PIC X(12).
002200     05  BSTR-TIMESTAMP.
002300         10  BSTR-SNAP-DATE           PIC 9(08).
002400         10  BSTR-SNAP-TIME           PIC 9(06).
002500     05  FILLER                       PIC X(22).
