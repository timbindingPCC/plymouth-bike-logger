000100*===============================================================*
000200* PROGRAM NAME:    BIKEIN
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/15/92 R. HALVORSEN   CREATED - CYCLE INGEST OF STATION
000900*                         STATUS FILE FROM DOCK CONTROLLERS,
001000*                         REPLACES MANUAL LOG SHEETS.
001100* 11/02/92 R. HALVORSEN   ADD DEDUPE AGAINST SNAPSHOT FILE - WE
001200*                         WERE DOUBLE-COUNTING RETRANSMITS.
001300* 03/09/94 D. OKONKWO     ZERO-PERIOD-TRACKER CALL ADDED PER
001400*                         OPS REQUEST #PS-118 (OUTAGE TRACKING).
001500* 08/22/95 D. OKONKWO     RUN SUMMARY TOTALS REWORKED TO MATCH
001600*                         OPS MORNING REPORT LAYOUT.
001700* 01/30/98 T. FAULKNER    Y2K - SNAP-TIMESTAMP AND LAST-REPORTED
001800*                         REVIEWED.  ALL DATE FIELDS ALREADY
001900*                         4-DIGIT YEAR, NO CHANGE REQUIRED.
002000* 07/14/99 T. FAULKNER    Y2K CERTIFICATION SIGN-OFF.
002100* 04/03/01 T. FAULKNER    FIRST-RECORD EDIT TIGHTENED - BLANK
002200*                         STATION-ID ON REC 1 NOW REJECTS BATCH
002300*                         PER OPS REQUEST #PS-204.
002400* 09/17/03 M. ABERNATHY   DEDUPE NOW LOADS THE SNAPSHOT FILE
002500*                         BEFORE THE CYCLE RUNS, NOT AFTER -
002600*                         RETRANSMITS FROM A PRIOR CYCLE WERE
002700*                         SLIPPING BY.
002800* 08/09/26 M. ABERNATHY   ZERO-PERIOD-FILE NOW LOADED AT START
002900*                         AND REWRITTEN AT CLOSE - BIKESTAT WAS
003000*                         FINDING THE FILE EMPTY EVERY RUN.
003100* 08/09/26 M. ABERNATHY   FIRST-RECORD EDIT NOW ALSO REJECTS THE
003200*                         BATCH WHEN REC 1 IS MISSING NUM-BIKES-
003300*                         AVAILABLE OR IS-RENTING, NOT JUST A
003400*                         BLANK STATION-ID, PER OPS REQUEST
003500*                         #PS-417.
003600* 08/09/26 M. ABERNATHY   REMOVED THE GO TO EXIT JUMPS FROM OPEN-
003700*                         FILES AND THE TWO SORT RETURN LOOPS -
003800*                         RESTRUCTURED AS IF/ELSE AND A SEPARATE
003900*                         RETURN-NEXT PARAGRAPH PER SHOP STANDARD.
004000* 08/09/26 M. ABERNATHY   DROPPED THE SPECIAL-NAMES/TOP-OF-FORM
004100*                         PARAGRAPH - NOTHING IN THIS PROGRAM
004200*                         PRINTS, THE MNEMONIC WAS NEVER USED.
004300*===============================================================*
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.  BIKEIN.
004600 AUTHOR.        R. HALVORSEN.
004700 INSTALLATION.  CITY BIKE SHARE - DATA PROCESSING.
004800 DATE-WRITTEN.  06/15/92.
004900 DATE-COMPILED.
005000 SECURITY.      NON-CONFIDENTIAL.
005100*===============================================================*
005200 ENVIRONMENT DIVISION.
005300*---------------------------------------------------------------*
005400 CONFIGURATION SECTION.
005500*---------------------------------------------------------------*
005600 SOURCE-COMPUTER. IBM-3081.
005700 OBJECT-COMPUTER. IBM-3081.
005800*---------------------------------------------------------------*
005900 INPUT-OUTPUT SECTION.
006000*---------------------------------------------------------------*
006100 FILE-CONTROL.
006200     SELECT STATION-STATUS-IN ASSIGN TO STATIN
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS  IS STATIN-STATUS.
006500*
006600     SELECT SNAPSHOT-FILE ASSIGN TO SNAPFL
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS  IS SNAPFL-STATUS.
006900*
007000     SELECT ZERO-PERIOD-FILE ASSIGN TO PERIODFL
007100       ORGANIZATION IS SEQUENTIAL
007200       FILE STATUS  IS PERFL-STATUS.
007300*
007400     SELECT SNAPSHOT-SORT-FILE ASSIGN TO SORTWK1.
007500*
007600     SELECT PERIOD-SORT-FILE ASSIGN TO SORTWK4.
007700*===============================================================*
007800 DATA DIVISION.
007900*---------------------------------------------------------------*
008000 FILE SECTION.
008100*---------------------------------------------------------------*
008200 FD  STATION-STATUS-IN
008300       RECORDING MODE F.
008400 01  STATUS-IN-RECORD            PIC X(46).
008500*---------------------------------------------------------------*
008600 FD  SNAPSHOT-FILE
008700       RECORDING MODE F.
008800 01  SNAPSHOT-FILE-RECORD        PIC X(46).
008900*---------------------------------------------------------------*
009000 FD  ZERO-PERIOD-FILE
009100       RECORDING MODE F.
009200 01  PERIOD-FILE-RECORD          PIC X(67).
009300*---------------------------------------------------------------*
009400 SD  SNAPSHOT-SORT-FILE.
009500 01  SNAPSHOT-SORT-RECORD.
009600     05  SSR-STATION-ID           PIC X(12).
009700     05  SSR-SNAP-TIMESTAMP       PIC 9(14).
009800     05  SSR-REST-OF-RECORD       PIC X(20).
009900*---------------------------------------------------------------*
010000 SD  PERIOD-SORT-FILE.
010100 01  PERIOD-SORT-RECORD.
010200     05  PSR-PERIOD-ID            PIC 9(06).
010300     05  PSR-PERIOD-STATION-ID    PIC X(12).
010400     05  PSR-PERIOD-START-TIME    PIC 9(14).
010500     05  PSR-REST-OF-RECORD       PIC X(35).
010600*---------------------------------------------------------------*
010700 WORKING-STORAGE SECTION.
010800*---------------------------------------------------------------*
010900 COPY BIKEREC.
011000 COPY BIKEPER.
011100 COPY BIKETAB.
011200*---------------------------------------------------------------*
011300 01  WS-SWITCHES-MISC-FIELDS.
011400     05  STATIN-STATUS               PIC X(02).
011500         88  STATIN-OK                        VALUE '00'.
011600     05  SNAPFL-STATUS               PIC X(02).
011700         88  SNAPFL-OK                         VALUE '00'.
011800     05  PERFL-STATUS                PIC X(02).
011900         88  PERFL-OK                          VALUE '00'.
012000     05  STATIN-OPENED-SW            PIC X(01) VALUE 'N'.
012100         88  STATIN-WAS-OPENED                 VALUE 'Y'.
012200     05  BATCH-VALID-SW              PIC X(01) VALUE 'Y'.
012300         88  BATCH-IS-VALID                    VALUE 'Y'.
012400     05  STATUS-IN-EOF-SW            PIC X(01) VALUE 'N'.
012500         88  STATUS-IN-EOF                      VALUE 'Y'.
012600     05  DUP-FOUND-SW                PIC X(01) VALUE 'N'.
012700         88  DUP-FOUND                         VALUE 'Y'.
012800     05  OLD-SNAPSHOT-EOF-SW         PIC X(01) VALUE 'N'.
012900         88  OLD-SNAPSHOT-EOF                  VALUE 'Y'.
013000     05  OLD-PERIOD-EOF-SW           PIC X(01) VALUE 'N'.
013100         88  OLD-PERIOD-EOF                    VALUE 'Y'.
013200     05  SORT-RETURN-EOF-SW          PIC X(01) VALUE 'N'.
013300         88  SORT-RETURN-EOF                   VALUE 'Y'.
013400     05  PERIOD-SORT-RETURN-EOF-SW   PIC X(01) VALUE 'N'.
013500         88  PERIOD-SORT-RETURN-EOF            VALUE 'Y'.
013600*---------------------------------------------------------------*
013700 01  RUN-SUMMARY-TOTALS.
013800     05  RS-TOTAL-STATIONS          PIC S9(4) USAGE COMP VALUE 0.
013900     05  RS-TOTAL-BIKES             PIC S9(6) USAGE COMP VALUE 0.
014000     05  RS-TOTAL-DOCKS             PIC S9(6) USAGE COMP VALUE 0.
014100     05  RS-STATIONS-WITH-BIKES     PIC S9(4) USAGE COMP VALUE 0.
014200     05  RS-STATIONS-EMPTY          PIC S9(4) USAGE COMP VALUE 0.
014300     05  RS-NEW-SNAPSHOTS-STORED    PIC S9(4) USAGE COMP VALUE 0.
014400     05  RS-AVG-BIKES-PER-STATION   PIC S9(4)V99 USAGE COMP
014500                                     VALUE 0.
014600*---------------------------------------------------------------*
014700 01  WS-SHUTDOWN-TIMESTAMP.
014800     05  WS-SHUTDOWN-DATE.
014900         10  WS-SHUTDOWN-YEAR        PIC 9(04).
015000         10  WS-SHUTDOWN-MONTH       PIC 9(02).
015100         10  WS-SHUTDOWN-DAY         PIC 9(02).
015200     05  WS-SHUTDOWN-TIME.
015300         10  WS-SHUTDOWN-HH          PIC 9(02).
015400         10  WS-SHUTDOWN-MM          PIC 9(02).
015500         10  WS-SHUTDOWN-SS          PIC 9(02).
015600     05  FILLER                      PIC X(02).
015700*---------------------------------------------------------------*
015800 01  WS-SHUTDOWN-STAMP-R REDEFINES WS-SHUTDOWN-TIMESTAMP
015900                          PIC 9(14).
016000*---------------------------------------------------------------*
016100 01  WS-CURRENT-DUP-KEY.
016200     05  WS-CDK-STATION-ID           PIC X(12).
016300     05  WS-CDK-TIMESTAMP            PIC 9(14).
016400 01  WS-CURRENT-DUP-KEY-R REDEFINES WS-CURRENT-DUP-KEY
016500                          PIC X(26).
016600*---------------------------------------------------------------*
016700 01  WS-TABLE-DUP-KEY.
016800     05  WS-TDK-STATION-ID           PIC X(12).
016900     05  WS-TDK-TIMESTAMP            PIC 9(14).
017000 01  WS-TABLE-DUP-KEY-R REDEFINES WS-TABLE-DUP-KEY
017100                        PIC X(26).
017200*===============================================================*
017300 PROCEDURE DIVISION.
017400*---------------------------------------------------------------*
017500 0000-MAIN-PARAGRAPH.
017600*---------------------------------------------------------------*
017700     PERFORM 1000-OPEN-FILES.
017800     IF  BATCH-IS-VALID
017900         PERFORM 2000-PROCESS-STATUS-FILE
018000             UNTIL STATUS-IN-EOF.
018100     PERFORM 3000-CLOSE-AND-REPORT-SUMMARY.
018200     GOBACK.
018300*---------------------------------------------------------------*
018400 1000-OPEN-FILES.
018500*---------------------------------------------------------------*
018600     OPEN INPUT STATION-STATUS-IN.
018700     IF NOT STATIN-OK
018800         MOVE 'N' TO BATCH-VALID-SW
018900         DISPLAY 'BIKEIN: STATUS FILE OPEN ERROR '
019000                  STATIN-STATUS
019100     ELSE
019200         MOVE 'Y' TO STATIN-OPENED-SW
019300         PERFORM 1200-LOAD-EXISTING-SNAPSHOTS
019400         PERFORM 1300-LOAD-EXISTING-PERIODS
019500         PERFORM 2010-READ-STATUS-RECORD
019600         IF STATUS-IN-EOF
019700             MOVE 'N' TO BATCH-VALID-SW
019800             DISPLAY 'BIKEIN: BATCH REJECTED - STATUS FILE EMPTY'
019900         ELSE
020000             PERFORM 1100-VALIDATE-FIRST-RECORD
020100         END-IF
020200     END-IF.
020300*---------------------------------------------------------------*
020400 1100-VALIDATE-FIRST-RECORD.
020500*---------------------------------------------------------------*
020600*    REC 1 SETS THE TONE FOR THE WHOLE CYCLE FILE - REJECT THE
020700*    BATCH IF ANY REQUIRED FIELD IS MISSING, NOT JUST A BLANK
020800*    STATION-ID.
020900     IF  STATION-ID OF BIKE-SNAPSHOT EQUAL SPACE
021000         DISPLAY 'BIKEIN: BATCH REJECTED - REC 1 STATION-ID '
021100                  'IS BLANK'
021200         MOVE 'N' TO BATCH-VALID-SW.
021300     IF  NUM-BIKES-AVAILABLE OF BIKE-SNAPSHOT NOT NUMERIC
021400         DISPLAY 'BIKEIN: BATCH REJECTED - REC 1 NUM-BIKES-'
021500                  'AVAILABLE IS MISSING OR NOT NUMERIC'
021600         MOVE 'N' TO BATCH-VALID-SW.
021700     IF  IS-RENTING OF BIKE-SNAPSHOT EQUAL SPACE
021800         DISPLAY 'BIKEIN: BATCH REJECTED - REC 1 IS-RENTING '
021900                  'IS BLANK'
022000         MOVE 'N' TO BATCH-VALID-SW.
022100*---------------------------------------------------------------*
022200 1200-LOAD-EXISTING-SNAPSHOTS.
022300*---------------------------------------------------------------*
022400     OPEN INPUT SNAPSHOT-FILE.
022500     IF SNAPFL-OK
022600         PERFORM 1210-LOAD-ONE-OLD-SNAPSHOT
022700             UNTIL OLD-SNAPSHOT-EOF
022800         CLOSE SNAPSHOT-FILE
022900     ELSE
023000         DISPLAY 'BIKEIN: NO PRIOR SNAPSHOT FILE - STARTING '
023100                  'NEW FILE'.
023200*---------------------------------------------------------------*
023300 1210-LOAD-ONE-OLD-SNAPSHOT.
023400*---------------------------------------------------------------*
023500     READ SNAPSHOT-FILE INTO BIKE-SNAPSHOT
023600         AT END
023700             MOVE 'Y' TO OLD-SNAPSHOT-EOF-SW
023800         NOT AT END
023900             ADD 1 TO SNAPSHOT-TABLE-SIZE
024000             MOVE BIKE-SNAPSHOT TO
024100                 TBL-BIKE-SNAPSHOT (SNAPSHOT-TABLE-SIZE).
024200*---------------------------------------------------------------*
024300 1300-LOAD-EXISTING-PERIODS.
024400*---------------------------------------------------------------*
024500     OPEN INPUT ZERO-PERIOD-FILE.
024600     IF PERFL-OK
024700         PERFORM 1310-LOAD-ONE-OLD-PERIOD
024800             UNTIL OLD-PERIOD-EOF
024900         CLOSE ZERO-PERIOD-FILE
025000     ELSE
025100         DISPLAY 'BIKEIN: NO PRIOR ZERO-PERIOD FILE - STARTING '
025200                  'NEW FILE'.
025300*---------------------------------------------------------------*
025400 1310-LOAD-ONE-OLD-PERIOD.
025500*---------------------------------------------------------------*
025600     READ ZERO-PERIOD-FILE INTO ZERO-PERIOD-REC
025700         AT END
025800             MOVE 'Y' TO OLD-PERIOD-EOF-SW
025900         NOT AT END
026000             ADD 1 TO PERIOD-TABLE-SIZE
026100             MOVE PERIOD-ID          TO
026200                 TBL-PERIOD-ID (PERIOD-TABLE-SIZE)
026300             MOVE PERIOD-STATION-ID  TO
026400                 TBL-PERIOD-STATION-ID (PERIOD-TABLE-SIZE)
026500             MOVE PERIOD-START-TIME  TO
026600                 TBL-PERIOD-START-TIME (PERIOD-TABLE-SIZE)
026700             MOVE PERIOD-END-TIME    TO
026800                 TBL-PERIOD-END-TIME (PERIOD-TABLE-SIZE)
026900             MOVE PERIOD-DURATION-MINUTES TO
027000                 TBL-PERIOD-DURATION-MINUTES (PERIOD-TABLE-SIZE)
027100             MOVE PERIOD-DATE        TO
027200                 TBL-PERIOD-DATE (PERIOD-TABLE-SIZE)
027300             IF PERIOD-ID > NEXT-PERIOD-ID
027400                 MOVE PERIOD-ID TO NEXT-PERIOD-ID.
027500*---------------------------------------------------------------*
027600 2000-PROCESS-STATUS-FILE.
027700*---------------------------------------------------------------*
027800     PERFORM 2100-EDIT-STATUS-RECORD.
027900     IF  STATION-IS-RENTING
028000         PERFORM 2300-DEDUPE-AND-STORE-SNAPSHOT
028100     ELSE
028200         PERFORM 2200-SKIP-INACTIVE-STATION.
028300     PERFORM 2010-READ-STATUS-RECORD.
028400*---------------------------------------------------------------*
028500 2010-READ-STATUS-RECORD.
028600*---------------------------------------------------------------*
028700     READ STATION-STATUS-IN INTO BIKE-SNAPSHOT
028800         AT END
028900             MOVE 'Y' TO STATUS-IN-EOF-SW.
029000*---------------------------------------------------------------*
029100 2100-EDIT-STATUS-RECORD.
029200*---------------------------------------------------------------*
029300     IF  NUM-BIKES-AVAILABLE OF BIKE-SNAPSHOT NOT NUMERIC
029400         MOVE 0 TO NUM-BIKES-AVAILABLE OF BIKE-SNAPSHOT.
029500     IF  NUM-DOCKS-AVAILABLE OF BIKE-SNAPSHOT NOT NUMERIC
029600         MOVE 0 TO NUM-DOCKS-AVAILABLE OF BIKE-SNAPSHOT.
029700     IF  IS-RENTING OF BIKE-SNAPSHOT NOT EQUAL 'Y' AND
029800         IS-RENTING OF BIKE-SNAPSHOT NOT EQUAL 'N'
029900         MOVE 'N' TO IS-RENTING OF BIKE-SNAPSHOT.
030000     IF  IS-RETURNING OF BIKE-SNAPSHOT NOT EQUAL 'Y' AND
030100         IS-RETURNING OF BIKE-SNAPSHOT NOT EQUAL 'N'
030200         MOVE 'N' TO IS-RETURNING OF BIKE-SNAPSHOT.
030300*---------------------------------------------------------------*
030400 2200-SKIP-INACTIVE-STATION.
030500*---------------------------------------------------------------*
030600*    STATION NOT ACCEPTING RENTALS - NOT STORED, NOT SUMMARIZED.
030700     CONTINUE.
030800*---------------------------------------------------------------*
030900 2300-DEDUPE-AND-STORE-SNAPSHOT.
031000*---------------------------------------------------------------*
031100     MOVE 'N' TO DUP-FOUND-SW.
031200     PERFORM 2310-CHECK-SNAPSHOT-TABLE
031300         VARYING SNAPSHOT-TABLE-INDEX FROM 1 BY 1
031400         UNTIL SNAPSHOT-TABLE-INDEX > SNAPSHOT-TABLE-SIZE
031500            OR DUP-FOUND.
031600     IF NOT DUP-FOUND
031700         ADD 1 TO SNAPSHOT-TABLE-SIZE
031800         MOVE BIKE-SNAPSHOT TO
031900             TBL-BIKE-SNAPSHOT (SNAPSHOT-TABLE-SIZE)
032000         ADD 1 TO RS-NEW-SNAPSHOTS-STORED
032100         PERFORM 2320-ACCUMULATE-RUN-SUMMARY
032200         PERFORM 2400-CALL-ZERO-PERIOD-TRACKER.
032300*---------------------------------------------------------------*
032400 2310-CHECK-SNAPSHOT-TABLE.
032500*---------------------------------------------------------------*
032600     MOVE STATION-ID OF BIKE-SNAPSHOT    TO WS-CDK-STATION-ID.
032700     MOVE SNAP-TIMESTAMP OF BIKE-SNAPSHOT TO WS-CDK-TIMESTAMP.
032800     MOVE TBL-STATION-ID (SNAPSHOT-TABLE-INDEX) TO
032900         WS-TDK-STATION-ID.
033000     MOVE TBL-SNAP-TIMESTAMP (SNAPSHOT-TABLE-INDEX) TO
033100         WS-TDK-TIMESTAMP.
033200     IF  WS-CURRENT-DUP-KEY-R EQUAL WS-TABLE-DUP-KEY-R
033300         MOVE 'Y' TO DUP-FOUND-SW.
033400*---------------------------------------------------------------*
033500 2320-ACCUMULATE-RUN-SUMMARY.
033600*---------------------------------------------------------------*
033700     ADD 1 TO RS-TOTAL-STATIONS.
033800     ADD NUM-BIKES-AVAILABLE OF BIKE-SNAPSHOT TO RS-TOTAL-BIKES.
033900     ADD NUM-DOCKS-AVAILABLE OF BIKE-SNAPSHOT TO RS-TOTAL-DOCKS.
034000     IF  NUM-BIKES-AVAILABLE OF BIKE-SNAPSHOT > 0
034100         ADD 1 TO RS-STATIONS-WITH-BIKES
034200     ELSE
034300         ADD 1 TO RS-STATIONS-EMPTY.
034400*---------------------------------------------------------------*
034500 2400-CALL-ZERO-PERIOD-TRACKER.
034600*---------------------------------------------------------------*
034700     SET ZT-APPLY-READING TO TRUE.
034800     CALL 'ZEROTRK' USING ZERO-TRACKER-ACTION,
034900                           BIKE-SNAPSHOT,
035000                           PERIOD-TABLE-SIZE,
035100                           PERIOD-TABLE-INDEX,
035200                           PERIOD-TABLE,
035300                           NEXT-PERIOD-ID,
035400                           WS-SHUTDOWN-STAMP-R.
035500*---------------------------------------------------------------*
035600 3000-CLOSE-AND-REPORT-SUMMARY.
035700*---------------------------------------------------------------*
035800     IF  BATCH-IS-VALID
035900         ACCEPT WS-SHUTDOWN-DATE FROM DATE YYYYMMDD
036000         ACCEPT WS-SHUTDOWN-TIME FROM TIME
036100         SET ZT-CLOSE-ALL-PERIODS TO TRUE
036200         CALL 'ZEROTRK' USING ZERO-TRACKER-ACTION,
036300                               BIKE-SNAPSHOT,
036400                               PERIOD-TABLE-SIZE,
036500                               PERIOD-TABLE-INDEX,
036600                               PERIOD-TABLE,
036700                               NEXT-PERIOD-ID,
036800                               WS-SHUTDOWN-STAMP-R
036900         PERFORM 3100-REWRITE-SNAPSHOT-FILE
037000         PERFORM 3300-REWRITE-PERIOD-FILE
037100         PERFORM 3200-CALCULATE-AVERAGE-BIKES.
037200     IF  STATIN-WAS-OPENED
037300         CLOSE STATION-STATUS-IN.
037400     PERFORM 3900-DISPLAY-RUN-SUMMARY.
037500*---------------------------------------------------------------*
037600 3100-REWRITE-SNAPSHOT-FILE.
037700*---------------------------------------------------------------*
037800     SORT SNAPSHOT-SORT-FILE
037900         ASCENDING KEY SSR-STATION-ID SSR-SNAP-TIMESTAMP
038000         INPUT PROCEDURE  IS 3110-RELEASE-ALL-SNAPSHOTS
038100         OUTPUT PROCEDURE IS 3130-RETURN-ALL-SNAPSHOTS.
038200*---------------------------------------------------------------*
038300 3110-RELEASE-ALL-SNAPSHOTS SECTION.
038400*---------------------------------------------------------------*
038500     PERFORM 3120-RELEASE-ONE-SNAPSHOT
038600         VARYING SNAPSHOT-TABLE-INDEX FROM 1 BY 1
038700         UNTIL SNAPSHOT-TABLE-INDEX > SNAPSHOT-TABLE-SIZE.
038800 3110-DUMMY     SECTION.
038900*---------------------------------------------------------------*
039000 3120-RELEASE-ONE-SNAPSHOT.
039100*---------------------------------------------------------------*
039200     MOVE TBL-BIKE-SNAPSHOT (SNAPSHOT-TABLE-INDEX)
039300         TO SNAPSHOT-SORT-RECORD.
039400     RELEASE SNAPSHOT-SORT-RECORD.
039500*---------------------------------------------------------------*
039600 3130-RETURN-ALL-SNAPSHOTS SECTION.
039700*---------------------------------------------------------------*
039800     OPEN OUTPUT SNAPSHOT-FILE.
039900     PERFORM 3145-RETURN-NEXT-SNAPSHOT.
040000     PERFORM 3140-WRITE-ONE-SNAPSHOT
040100         UNTIL SORT-RETURN-EOF.
040200     CLOSE SNAPSHOT-FILE.
040300 3130-DUMMY     SECTION.
040400*---------------------------------------------------------------*
040500 3140-WRITE-ONE-SNAPSHOT.
040600*---------------------------------------------------------------*
040700     WRITE SNAPSHOT-FILE-RECORD FROM BIKE-SNAPSHOT.
040800     PERFORM 3145-RETURN-NEXT-SNAPSHOT.
040900*---------------------------------------------------------------*
041000 3145-RETURN-NEXT-SNAPSHOT.
041100*---------------------------------------------------------------*
041200     RETURN SNAPSHOT-SORT-FILE INTO BIKE-SNAPSHOT
041300         AT END
041400             MOVE 'Y' TO SORT-RETURN-EOF-SW.
041500*---------------------------------------------------------------*
041600 3300-REWRITE-PERIOD-FILE.
041700*---------------------------------------------------------------*
041800     SORT PERIOD-SORT-FILE
041900         ASCENDING KEY PSR-PERIOD-STATION-ID PSR-PERIOD-START-TIME
042000         INPUT PROCEDURE  IS 3310-RELEASE-ALL-PERIODS
042100         OUTPUT PROCEDURE IS 3330-RETURN-ALL-PERIODS.
042200*---------------------------------------------------------------*
042300 3310-RELEASE-ALL-PERIODS SECTION.
042400*---------------------------------------------------------------*
042500     PERFORM 3320-RELEASE-ONE-PERIOD
042600         VARYING PERIOD-TABLE-INDEX FROM 1 BY 1
042700         UNTIL PERIOD-TABLE-INDEX > PERIOD-TABLE-SIZE.
042800 3310-DUMMY     SECTION.
042900*---------------------------------------------------------------*
043000 3320-RELEASE-ONE-PERIOD.
043100*---------------------------------------------------------------*
043200     MOVE TBL-PERIOD-ID (PERIOD-TABLE-INDEX)       TO PERIOD-ID.
043300     MOVE TBL-PERIOD-STATION-ID (PERIOD-TABLE-INDEX) TO
043400         PERIOD-STATION-ID.
043500     MOVE TBL-PERIOD-START-TIME (PERIOD-TABLE-INDEX) TO
043600         PERIOD-START-TIME.
043700     MOVE TBL-PERIOD-END-TIME (PERIOD-TABLE-INDEX)   TO
043800         PERIOD-END-TIME.
043900     MOVE TBL-PERIOD-DURATION-MINUTES (PERIOD-TABLE-INDEX) TO
044000         PERIOD-DURATION-MINUTES.
044100     MOVE TBL-PERIOD-DATE (PERIOD-TABLE-INDEX)       TO
044200         PERIOD-DATE.
044300     MOVE ZERO-PERIOD-REC  TO PERIOD-SORT-RECORD.
044400     RELEASE PERIOD-SORT-RECORD.
044500*---------------------------------------------------------------*
044600 3330-RETURN-ALL-PERIODS SECTION.
044700*---------------------------------------------------------------*
044800     OPEN OUTPUT ZERO-PERIOD-FILE.
044900     PERFORM 3345-RETURN-NEXT-PERIOD.
045000     PERFORM 3340-WRITE-ONE-PERIOD
045100         UNTIL PERIOD-SORT-RETURN-EOF.
045200     CLOSE ZERO-PERIOD-FILE.
045300 3330-DUMMY     SECTION.
045400*---------------------------------------------------------------*
045500 3340-WRITE-ONE-PERIOD.
045600*---------------------------------------------------------------*
045700     MOVE PERIOD-SORT-RECORD TO ZERO-PERIOD-REC.
045800     WRITE PERIOD-FILE-RECORD FROM ZERO-PERIOD-REC.
045900     PERFORM 3345-RETURN-NEXT-PERIOD.
046000*---------------------------------------------------------------*
046100 3345-RETURN-NEXT-PERIOD.
046200*---------------------------------------------------------------*
046300     RETURN PERIOD-SORT-FILE INTO PERIOD-SORT-RECORD
046400         AT END
046500             MOVE 'Y' TO PERIOD-SORT-RETURN-EOF-SW.
046600*---------------------------------------------------------------*
046700 3200-CALCULATE-AVERAGE-BIKES.
046800*---------------------------------------------------------------*
046900     IF  RS-TOTAL-STATIONS > 0
047000         DIVIDE RS-TOTAL-BIKES BY RS-TOTAL-STATIONS
047100             GIVING RS-AVG-BIKES-PER-STATION ROUNDED
047200     ELSE
047300         MOVE 0 TO RS-AVG-BIKES-PER-STATION.
047400*---------------------------------------------------------------*
047500 3900-DISPLAY-RUN-SUMMARY.
047600*---------------------------------------------------------------*
047700     DISPLAY '===== BIKEIN RUN SUMMARY ====='.
047800     DISPLAY 'TOTAL STATIONS        : ' RS-TOTAL-STATIONS.
047900     DISPLAY 'TOTAL BIKES            : ' RS-TOTAL-BIKES.
048000     DISPLAY 'TOTAL DOCKS            : ' RS-TOTAL-DOCKS.
048100     DISPLAY 'STATIONS WITH BIKES    : ' RS-STATIONS-WITH-BIKES.
048200     DISPLAY 'STATIONS EMPTY         : ' RS-STATIONS-EMPTY.
048300     DISPLAY 'AVG BIKES PER STATION  : '
048400              RS-AVG-BIKES-PER-STATION.
048500     IF  RS-NEW-SNAPSHOTS-STORED > 0
048600         DISPLAY 'CYCLE SUCCESSFUL - ' RS-NEW-SNAPSHOTS-STORED
048700                  ' NEW SNAPSHOT(S) STORED'
048800     ELSE
048900         DISPLAY 'CYCLE FAILED - NO SNAPSHOTS STORED'.
