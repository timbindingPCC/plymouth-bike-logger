000100*===============================================================*
000200* PROGRAM NAME:    BIKESTAT
000300* ORIGINAL AUTHOR: D. OKONKWO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/18/94 D. OKONKWO     CREATED - NIGHTLY ROLLUP OF SNAPSHOT
000900*                         FILE INTO PER-STATION DAILY STATISTICS
001000*                         FOR THE OPS MORNING REPORT.
001100* 09/02/94 D. OKONKWO     LOW-BIKE-MINUTES ADDED PER OPS REQUEST
001200*                         #PS-142 - "LOW ON BIKES" IS NOW ITS
001300*                         OWN CATEGORY, SEPARATE FROM EMPTY.
001400* 01/30/98 T. FAULKNER    Y2K - STAT-DATE REVIEWED, ALREADY
001500*                         4-DIGIT YEAR, NO CHANGE REQUIRED.
001600* 07/14/99 T. FAULKNER    Y2K CERTIFICATION SIGN-OFF.
001700* 06/25/02 M. ABERNATHY   DAILY-STATS-FILE REWRITE CHANGED TO A
001800*                         SORT/RELEASE/RETURN PASS SO RERUNS OF
001900*                         THE SAME DATE STAY IN STATION ORDER.
002000* 09/17/03 M. ABERNATHY   AVAILABILITY-PCT NO LONGER CLAMPED AT
002100*                         ZERO - OPS WANTS TO SEE A STATION THAT
002200*                         WAS DOWN ALL DAY GO NEGATIVE SO IT
002300*                         STANDS OUT ON THE REPORT.
002400* 08/09/26 M. ABERNATHY   REMOVED THE GO TO EXIT JUMPS FROM THE
002500*                         ACTIVE-STATION PASS AND THE STATS
002600*                         RETURN LOOP - RESTRUCTURED AS IF/ELSE
002700*                         AND A PRIMED RETURN LOOP PER SHOP
002800*                         STANDARD.
002900* 08/09/26 M. ABERNATHY   DROPPED THE SPECIAL-NAMES/TOP-OF-FORM
003000*                         PARAGRAPH - NOTHING IN THIS PROGRAM
003100*                         PRINTS, THE MNEMONIC WAS NEVER USED.
003200*===============================================================*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  BIKESTAT.
003500 AUTHOR.        D. OKONKWO.
003600 INSTALLATION.  CITY BIKE SHARE - DATA PROCESSING.
003700 DATE-WRITTEN.  04/18/94.
003800 DATE-COMPILED.
003900 SECURITY.      NON-CONFIDENTIAL.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200*---------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*---------------------------------------------------------------*
004500 SOURCE-COMPUTER. IBM-3081.
004600 OBJECT-COMPUTER. IBM-3081.
004700*---------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*---------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT SNAPSHOT-FILE ASSIGN TO SNAPFL
005200       ORGANIZATION IS SEQUENTIAL
005300       FILE STATUS  IS SNAPFL-STATUS.
005400*
005500     SELECT ZERO-PERIOD-FILE ASSIGN TO PERIODFL
005600       ORGANIZATION IS SEQUENTIAL
005700       FILE STATUS  IS PERFL-STATUS.
005800*
005900     SELECT DAILY-STATS-FILE ASSIGN TO STATFL
006000       ORGANIZATION IS SEQUENTIAL
006100       FILE STATUS  IS STATFL-STATUS.
006200*
006300     SELECT DAILY-STATS-SORT-FILE ASSIGN TO SORTWK2.
006400*===============================================================*
006500 DATA DIVISION.
006600*---------------------------------------------------------------*
006700 FILE SECTION.
006800*---------------------------------------------------------------*
006900 FD  SNAPSHOT-FILE
007000       RECORDING MODE F.
007100 01  SNAPSHOT-FILE-RECORD        PIC X(46).
007200*---------------------------------------------------------------*
007300 FD  ZERO-PERIOD-FILE
007400       RECORDING MODE F.
007500 01  PERIOD-FILE-RECORD          PIC X(67).
007600*---------------------------------------------------------------*
007700 FD  DAILY-STATS-FILE
007800       RECORDING MODE F.
007900 01  DAILY-STATS-FILE-RECORD     PIC X(76).
008000*---------------------------------------------------------------*
008100 SD  DAILY-STATS-SORT-FILE.
008200 01  DAILY-STATS-SORT-RECORD.
008300     05  DSR-STAT-STATION-ID      PIC X(12).
008400     05  DSR-STAT-DATE            PIC 9(08).
008500     05  DSR-REST-OF-RECORD       PIC X(56).
008600*---------------------------------------------------------------*
008700 WORKING-STORAGE SECTION.
008800*---------------------------------------------------------------*
008900 COPY BIKEREC.
009000 COPY BIKEPER.
009100 COPY BIKESTA.
009200 COPY BIKETAB.
009300*---------------------------------------------------------------*
009400 01  WS-SWITCHES-MISC-FIELDS.
009500     05  SNAPFL-STATUS               PIC X(02).
009600         88  SNAPFL-OK                         VALUE '00'.
009700     05  PERFL-STATUS                PIC X(02).
009800         88  PERFL-OK                          VALUE '00'.
009900     05  STATFL-STATUS               PIC X(02).
010000         88  STATFL-OK                         VALUE '00'.
010100     05  SNAPSHOT-EOF-SW             PIC X(01) VALUE 'N'.
010200         88  SNAPSHOT-EOF                       VALUE 'Y'.
010300     05  PERIOD-LOAD-EOF-SW          PIC X(01) VALUE 'N'.
010400         88  PERIOD-LOAD-EOF                    VALUE 'Y'.
010500     05  STATS-LOAD-EOF-SW           PIC X(01) VALUE 'N'.
010600         88  STATS-LOAD-EOF                     VALUE 'Y'.
010700     05  SORT-RETURN-EOF-SW          PIC X(01) VALUE 'N'.
010800         88  SORT-RETURN-EOF                    VALUE 'Y'.
010900     05  HAVE-CURRENT-STATION-SW     PIC X(01) VALUE 'N'.
011000         88  HAVE-CURRENT-STATION               VALUE 'Y'.
011100     05  FIRST-IN-GROUP-SW           PIC X(01) VALUE 'Y'.
011200         88  FIRST-IN-GROUP                     VALUE 'Y'.
011300     05  STATS-ENTRY-FOUND-SW        PIC X(01) VALUE 'N'.
011400         88  STATS-ENTRY-FOUND                  VALUE 'Y'.
011500*---------------------------------------------------------------*
011600 01  WS-CONFIG-CONSTANTS.
011700     05  WS-LOW-BIKE-THRESHOLD       PIC S9(04) USAGE COMP
011800                                      VALUE 2.
011900*---------------------------------------------------------------*
012000 01  WS-TARGET-DATE                 PIC 9(08) VALUE 0.
012100*---------------------------------------------------------------*
012200 01  WS-TARGET-DATE-R REDEFINES WS-TARGET-DATE.
012300     05  WS-TD-YEAR                  PIC 9(04).
012400     05  WS-TD-MONTH                 PIC 9(02).
012500     05  WS-TD-DAY                   PIC 9(02).
012600*---------------------------------------------------------------*
012700 01  WS-CURRENT-STATION-ID          PIC X(12) VALUE SPACE.
012800*---------------------------------------------------------------*
012900 01  WS-STATION-ACCUMULATORS.
013000     05  WS-TOTAL-BIKES-SEEN         PIC S9(09) USAGE COMP
013100                                      VALUE 0.
013200     05  WS-SNAPSHOT-COUNT           PIC S9(07) USAGE COMP
013300                                      VALUE 0.
013400     05  WS-MAX-BIKES-WORK           PIC S9(06) USAGE COMP
013500                                      VALUE 0.
013600     05  WS-MIN-BIKES-WORK           PIC S9(06) USAGE COMP
013700                                      VALUE 0.
013800     05  WS-LOW-BIKE-MINUTES-WORK    PIC S9(9)V99 USAGE COMP
013900                                      VALUE 0.
014000     05  WS-PREV-BIKES               PIC S9(06) USAGE COMP
014100                                      VALUE 0.
014200     05  WS-PREV-TIMESTAMP           PIC 9(14) VALUE 0.
014300     05  WS-PREV-TIMESTAMP-R REDEFINES WS-PREV-TIMESTAMP.
014400         10  WS-PREV-DATE             PIC 9(08).
014500         10  WS-PREV-TIME             PIC 9(06).
014600*---------------------------------------------------------------*
014700 01  WS-ELAPSED-WORK.
014800     05  WS-START-SECONDS            PIC S9(09) USAGE COMP
014900                                      VALUE 0.
015000     05  WS-END-SECONDS              PIC S9(09) USAGE COMP
015100                                      VALUE 0.
015200     05  WS-ELAPSED-SECONDS          PIC S9(09) USAGE COMP
015300                                      VALUE 0.
015400*---------------------------------------------------------------*
015500 01  WS-TIMESTAMP-HOLD               PIC 9(14) VALUE 0.
015600*---------------------------------------------------------------*
015700 01  WS-TIMESTAMP-HOLD-R REDEFINES WS-TIMESTAMP-HOLD.
015800     05  WS-HOLD-DATE                PIC 9(08).
015900     05  WS-HOLD-HOUR                PIC 9(02).
016000     05  WS-HOLD-MINUTE              PIC 9(02).
016100     05  WS-HOLD-SECOND              PIC 9(02).
016200*---------------------------------------------------------------*
016300 01  WS-CONTROL-TOTALS.
016400     05  WS-ACTIVE-STATIONS-TOTAL    PIC S9(05) USAGE COMP
016500                                      VALUE 0.
016600     05  WS-STATIONS-PROCESSED       PIC S9(05) USAGE COMP
016700                                      VALUE 0.
016800*===============================================================*
016900 PROCEDURE DIVISION.
017000*---------------------------------------------------------------*
017100 0000-MAIN-PARAGRAPH.
017200*---------------------------------------------------------------*
017300     PERFORM 1000-OPEN-FILES-AND-LOAD-TABLES.
017400     PERFORM 2000-PROCESS-ACTIVE-STATIONS.
017500     PERFORM 3800-REWRITE-DAILY-STATS-FILE.
017600     PERFORM 3900-WRITE-CONTROL-SUMMARY.
017700     GOBACK.
017800*---------------------------------------------------------------*
017900 1000-OPEN-FILES-AND-LOAD-TABLES.
018000*---------------------------------------------------------------*
018100     ACCEPT WS-TARGET-DATE FROM DATE YYYYMMDD.
018200     PERFORM 1000-LOAD-ZERO-PERIODS-FOR-DATE.
018300     PERFORM 1200-LOAD-EXISTING-STATS.
018400*---------------------------------------------------------------*
018500 1000-LOAD-ZERO-PERIODS-FOR-DATE.
018600*---------------------------------------------------------------*
018700*    THE WHOLE PERIOD FILE IS LOADED - THE STATION/DATE FILTER
018800*    IS APPLIED WHEN A STATION'S STATS ARE CALCULATED.
018900     OPEN INPUT ZERO-PERIOD-FILE.
019000     IF PERFL-OK
019100         PERFORM 1010-LOAD-ONE-PERIOD
019200             UNTIL PERIOD-LOAD-EOF
019300         CLOSE ZERO-PERIOD-FILE
019400     ELSE
019500         DISPLAY 'BIKESTAT: NO ZERO-PERIOD FILE FOUND'.
019600*---------------------------------------------------------------*
019700 1010-LOAD-ONE-PERIOD.
019800*---------------------------------------------------------------*
019900     READ ZERO-PERIOD-FILE INTO ZERO-PERIOD-REC
020000         AT END
020100             MOVE 'Y' TO PERIOD-LOAD-EOF-SW
020200         NOT AT END
020300             ADD 1 TO PERIOD-TABLE-SIZE
020400             MOVE PERIOD-ID          TO
020500                 TBL-PERIOD-ID (PERIOD-TABLE-SIZE)
020600             MOVE PERIOD-STATION-ID  TO
020700                 TBL-PERIOD-STATION-ID (PERIOD-TABLE-SIZE)
020800             MOVE PERIOD-START-TIME  TO
020900                 TBL-PERIOD-START-TIME (PERIOD-TABLE-SIZE)
021000             MOVE PERIOD-END-TIME    TO
021100                 TBL-PERIOD-END-TIME (PERIOD-TABLE-SIZE)
021200             MOVE PERIOD-DURATION-MINUTES TO
021300                 TBL-PERIOD-DURATION-MINUTES (PERIOD-TABLE-SIZE)
021400             MOVE PERIOD-DATE        TO
021500                 TBL-PERIOD-DATE (PERIOD-TABLE-SIZE).
021600*---------------------------------------------------------------*
021700 1200-LOAD-EXISTING-STATS.
021800*---------------------------------------------------------------*
021900     OPEN INPUT DAILY-STATS-FILE.
022000     IF STATFL-OK
022100         PERFORM 1210-LOAD-ONE-STATS-RECORD
022200             UNTIL STATS-LOAD-EOF
022300         CLOSE DAILY-STATS-FILE
022400     ELSE
022500         DISPLAY 'BIKESTAT: NO PRIOR DAILY-STATS FILE - '
022600                  'STARTING NEW FILE'.
022700*---------------------------------------------------------------*
022800 1210-LOAD-ONE-STATS-RECORD.
022900*---------------------------------------------------------------*
023000     READ DAILY-STATS-FILE INTO DAILY-STATS-REC
023100         AT END
023200             MOVE 'Y' TO STATS-LOAD-EOF-SW
023300         NOT AT END
023400             ADD 1 TO STATS-TABLE-SIZE
023500             MOVE DAILY-STATS-REC TO
023600                 TBL-DAILY-STATS (STATS-TABLE-SIZE).
023700*---------------------------------------------------------------*
023800 2000-PROCESS-ACTIVE-STATIONS.
023900*---------------------------------------------------------------*
024000     OPEN INPUT SNAPSHOT-FILE.
024100     IF NOT SNAPFL-OK
024200         DISPLAY 'BIKESTAT: NO SNAPSHOT FILE FOUND'
024300     ELSE
024400         PERFORM 2010-READ-SNAPSHOT.
024500         PERFORM 2020-EVALUATE-ONE-SNAPSHOT
024600             UNTIL SNAPSHOT-EOF.
024700         IF HAVE-CURRENT-STATION
024800             PERFORM 2300-CALCULATE-STATION-DAILY-STATS
024900         END-IF
025000         CLOSE SNAPSHOT-FILE
025100     END-IF.
025200*---------------------------------------------------------------*
025300 2010-READ-SNAPSHOT.
025400*---------------------------------------------------------------*
025500     READ SNAPSHOT-FILE INTO BIKE-SNAPSHOT
025600         AT END
025700             MOVE 'Y' TO SNAPSHOT-EOF-SW.
025800*---------------------------------------------------------------*
025900 2020-EVALUATE-ONE-SNAPSHOT.
026000*---------------------------------------------------------------*
026100     IF  BSTR-SNAP-DATE OF BIKE-SNAPSHOT-TIME-R EQUAL
026200             WS-TARGET-DATE
026300         AND STATION-IS-RENTING
026400         IF  STATION-ID OF BIKE-SNAPSHOT NOT EQUAL
026500                 WS-CURRENT-STATION-ID
026600             OR NOT HAVE-CURRENT-STATION
026700             PERFORM 2050-START-NEW-STATION-GROUP
026800         END-IF
026900         PERFORM 2100-ACCUMULATE-SNAPSHOT
027000     END-IF.
027100     PERFORM 2010-READ-SNAPSHOT.
027200*---------------------------------------------------------------*
027300 2050-START-NEW-STATION-GROUP.
027400*---------------------------------------------------------------*
027500     IF HAVE-CURRENT-STATION
027600         PERFORM 2300-CALCULATE-STATION-DAILY-STATS.
027700     MOVE STATION-ID OF BIKE-SNAPSHOT TO WS-CURRENT-STATION-ID.
027800     MOVE 'Y'   TO HAVE-CURRENT-STATION-SW.
027900     MOVE 'Y'   TO FIRST-IN-GROUP-SW.
028000     MOVE 0     TO WS-TOTAL-BIKES-SEEN.
028100     MOVE 0     TO WS-SNAPSHOT-COUNT.
028200     MOVE 0     TO WS-MAX-BIKES-WORK.
028300     MOVE 99999 TO WS-MIN-BIKES-WORK.
028400     MOVE 0     TO WS-LOW-BIKE-MINUTES-WORK.
028500     ADD 1      TO WS-ACTIVE-STATIONS-TOTAL.
028600*---------------------------------------------------------------*
028700 2100-ACCUMULATE-SNAPSHOT.
028800*---------------------------------------------------------------*
028900     ADD NUM-BIKES-AVAILABLE OF BIKE-SNAPSHOT TO
029000         WS-TOTAL-BIKES-SEEN.
029100     ADD 1 TO WS-SNAPSHOT-COUNT.
029200     IF  NUM-BIKES-AVAILABLE OF BIKE-SNAPSHOT > WS-MAX-BIKES-WORK
029300         MOVE NUM-BIKES-AVAILABLE OF BIKE-SNAPSHOT TO
029400             WS-MAX-BIKES-WORK.
029500     IF  NUM-BIKES-AVAILABLE OF BIKE-SNAPSHOT < WS-MIN-BIKES-WORK
029600         MOVE NUM-BIKES-AVAILABLE OF BIKE-SNAPSHOT TO
029700             WS-MIN-BIKES-WORK.
029800     IF NOT FIRST-IN-GROUP
029900         PERFORM 2200-CALCULATE-LOW-BIKE-MINUTES.
030000     MOVE NUM-BIKES-AVAILABLE OF BIKE-SNAPSHOT TO WS-PREV-BIKES.
030100     MOVE SNAP-TIMESTAMP OF BIKE-SNAPSHOT TO WS-PREV-TIMESTAMP.
030200     MOVE 'N' TO FIRST-IN-GROUP-SW.
030300*---------------------------------------------------------------*
030400 2200-CALCULATE-LOW-BIKE-MINUTES.
030500*---------------------------------------------------------------*
030600*    INTERVAL IS ATTRIBUTED BY THE EARLIER SNAPSHOT'S BIKE
030700*    COUNT - ONLY COUNTS WHEN THAT COUNT IS LOW BUT NOT ZERO.
030800     IF  WS-PREV-BIKES > 0
030900         AND WS-PREV-BIKES <= WS-LOW-BIKE-THRESHOLD
031000         AND WS-PREV-DATE EQUAL BSTR-SNAP-DATE OF
031100             BIKE-SNAPSHOT-TIME-R
031200         MOVE WS-PREV-TIMESTAMP TO WS-TIMESTAMP-HOLD
031300         COMPUTE WS-START-SECONDS =
031400             (WS-HOLD-HOUR * 3600) + (WS-HOLD-MINUTE * 60)
031500                 + WS-HOLD-SECOND
031600         MOVE SNAP-TIMESTAMP OF BIKE-SNAPSHOT TO
031700             WS-TIMESTAMP-HOLD
031800         COMPUTE WS-END-SECONDS =
031900             (WS-HOLD-HOUR * 3600) + (WS-HOLD-MINUTE * 60)
032000                 + WS-HOLD-SECOND
032100         COMPUTE WS-ELAPSED-SECONDS =
032200             WS-END-SECONDS - WS-START-SECONDS
032300         IF WS-ELAPSED-SECONDS > 0
032400             COMPUTE WS-LOW-BIKE-MINUTES-WORK ROUNDED =
032500                 WS-LOW-BIKE-MINUTES-WORK
032600                     + (WS-ELAPSED-SECONDS / 60).
032700*---------------------------------------------------------------*
032800 2300-CALCULATE-STATION-DAILY-STATS.
032900*---------------------------------------------------------------*
033000     MOVE WS-CURRENT-STATION-ID    TO STAT-STATION-ID.
033100     MOVE WS-TARGET-DATE           TO STAT-DATE.
033200     MOVE WS-TOTAL-BIKES-SEEN      TO STAT-TOTAL-BIKES-SEEN.
033300     MOVE WS-MAX-BIKES-WORK        TO STAT-MAX-BIKES.
033400     MOVE WS-MIN-BIKES-WORK        TO STAT-MIN-BIKES.
033500     IF  WS-SNAPSHOT-COUNT > 0
033600         COMPUTE STAT-AVG-BIKES ROUNDED =
033700             WS-TOTAL-BIKES-SEEN / WS-SNAPSHOT-COUNT
033800     ELSE
033900         MOVE 0 TO STAT-AVG-BIKES.
034000     MOVE WS-LOW-BIKE-MINUTES-WORK TO STAT-LOW-BIKE-MINUTES.
034100     PERFORM 2310-SUM-ZERO-PERIODS-FOR-STATION.
034200     COMPUTE STAT-AVAILABILITY-PCT ROUNDED =
034300         (1440 - STAT-ZERO-BIKE-MINUTES) / 1440 * 100.
034400     PERFORM 3000-UPSERT-DAILY-STATS-FILE.
034500     ADD 1 TO WS-STATIONS-PROCESSED.
034600*---------------------------------------------------------------*
034700 2310-SUM-ZERO-PERIODS-FOR-STATION.
034800*---------------------------------------------------------------*
034900     MOVE 0 TO STAT-ZERO-BIKE-MINUTES.
035000     MOVE 0 TO STAT-NUM-ZERO-PERIODS.
035100     IF PERIOD-TABLE-SIZE > 0
035200         PERFORM 2320-SUM-ONE-PERIOD
035300             VARYING PERIOD-TABLE-INDEX FROM 1 BY 1
035400             UNTIL PERIOD-TABLE-INDEX > PERIOD-TABLE-SIZE.
035500*---------------------------------------------------------------*
035600 2320-SUM-ONE-PERIOD.
035700*---------------------------------------------------------------*
035800     IF  TBL-PERIOD-STATION-ID (PERIOD-TABLE-INDEX) EQUAL
035900             WS-CURRENT-STATION-ID
036000         AND TBL-PERIOD-DATE (PERIOD-TABLE-INDEX) EQUAL
036100             WS-TARGET-DATE
036200         ADD TBL-PERIOD-DURATION-MINUTES (PERIOD-TABLE-INDEX)
036300             TO STAT-ZERO-BIKE-MINUTES
036400         ADD 1 TO STAT-NUM-ZERO-PERIODS.
036500*---------------------------------------------------------------*
036600 3000-UPSERT-DAILY-STATS-FILE.
036700*---------------------------------------------------------------*
036800     MOVE 'N' TO STATS-ENTRY-FOUND-SW.
036900     IF STATS-TABLE-SIZE > 0
037000         PERFORM 3010-FIND-STATS-ENTRY
037100             VARYING STATS-TABLE-INDEX FROM 1 BY 1
037200             UNTIL STATS-TABLE-INDEX > STATS-TABLE-SIZE
037300                OR STATS-ENTRY-FOUND.
037400     IF STATS-ENTRY-FOUND
037500         MOVE DAILY-STATS-REC TO
037600             TBL-DAILY-STATS (STATS-TABLE-INDEX)
037700     ELSE
037800         ADD 1 TO STATS-TABLE-SIZE
037900         MOVE DAILY-STATS-REC TO
038000             TBL-DAILY-STATS (STATS-TABLE-SIZE).
038100*---------------------------------------------------------------*
038200 3010-FIND-STATS-ENTRY.
038300*---------------------------------------------------------------*
038400     IF  TBL-STAT-STATION-ID (STATS-TABLE-INDEX) EQUAL
038500             STAT-STATION-ID
038600         AND TBL-STAT-DATE (STATS-TABLE-INDEX) EQUAL
038700             STAT-DATE
038800         MOVE 'Y' TO STATS-ENTRY-FOUND-SW.
038900*---------------------------------------------------------------*
039000 3800-REWRITE-DAILY-STATS-FILE.
039100*---------------------------------------------------------------*
039200     SORT DAILY-STATS-SORT-FILE
039300         ASCENDING KEY DSR-STAT-STATION-ID DSR-STAT-DATE
039400         INPUT PROCEDURE  IS 3810-RELEASE-ALL-STATS
039500         OUTPUT PROCEDURE IS 3830-RETURN-ALL-STATS.
039600*---------------------------------------------------------------*
039700 3810-RELEASE-ALL-STATS SECTION.
039800*---------------------------------------------------------------*
039900     PERFORM 3820-RELEASE-ONE-STATS-ENTRY
040000         VARYING STATS-TABLE-INDEX FROM 1 BY 1
040100         UNTIL STATS-TABLE-INDEX > STATS-TABLE-SIZE.
040200 3810-DUMMY     SECTION.
040300*---------------------------------------------------------------*
040400 3820-RELEASE-ONE-STATS-ENTRY.
040500*---------------------------------------------------------------*
040600     MOVE TBL-DAILY-STATS (STATS-TABLE-INDEX)
040700         TO DAILY-STATS-SORT-RECORD.
040800     RELEASE DAILY-STATS-SORT-RECORD.
040900*---------------------------------------------------------------*
041000 3830-RETURN-ALL-STATS SECTION.
041100*---------------------------------------------------------------*
041200     OPEN OUTPUT DAILY-STATS-FILE.
041300     PERFORM 3845-RETURN-NEXT-STATS-ENTRY.
041400     PERFORM 3840-WRITE-ONE-STATS-ENTRY
041500         UNTIL SORT-RETURN-EOF.
041600     CLOSE DAILY-STATS-FILE.
041700 3830-DUMMY     SECTION.
041800*---------------------------------------------------------------*
041900 3840-WRITE-ONE-STATS-ENTRY.
042000*---------------------------------------------------------------*
042100     WRITE DAILY-STATS-FILE-RECORD FROM DAILY-STATS-REC.
042200     PERFORM 3845-RETURN-NEXT-STATS-ENTRY.
042300*---------------------------------------------------------------*
042400 3845-RETURN-NEXT-STATS-ENTRY.
042500*---------------------------------------------------------------*
042600     RETURN DAILY-STATS-SORT-FILE INTO DAILY-STATS-REC
042700         AT END
042800             MOVE 'Y' TO SORT-RETURN-EOF-SW.
042900*---------------------------------------------------------------*
043000 3900-WRITE-CONTROL-SUMMARY.
043100*---------------------------------------------------------------*
043200     DISPLAY '===== BIKESTAT CONTROL SUMMARY ====='.
043300     DISPLAY 'TARGET DATE            : ' WS-TD-YEAR '-'
043400              WS-TD-MONTH '-' WS-TD-DAY.
043500     DISPLAY 'ACTIVE STATIONS TOTAL   : '
043600              WS-ACTIVE-STATIONS-TOTAL.
043700     DISPLAY 'STATIONS PROCESSED      : '
043800              WS-STATIONS-PROCESSED.
